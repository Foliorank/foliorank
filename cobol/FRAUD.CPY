000100******************************************************************
000200*    BOOK........: FRAUD                                         *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: LAYOUT DE LA BITACORA DE AUDITORIA DE CADA    *
000600*                  CICLO PLAN+SIMULA (ARCHIVO AUDITLOG)          *
000700*    ARCHIVOS....: AUDITLOG=A (SALIDA, LINEA SECUENCIAL)         *
000800*----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001100******************************************************************
001200 01  REG-AUDITLOG.
001300     02  AUD-TIMESTAMP              PIC X(20).
001400     02  AUD-AGENT-ID               PIC X(20).
001500     02  AUD-DESCRIPTION            PIC X(120).
001600     02  AUD-PORTFOLIO-NAME         PIC X(40).
001700     02  AUD-EXPECTED-RETURN        PIC S9(03)V9(1).
001800     02  AUD-VOLATILITY             PIC S9(03)V9(1).
001900     02  AUD-MCP-VERSION            PIC X(05).
002000     02  AUD-SCHEMA-VERSION         PIC X(15).
002100     02  AUD-HASH                   PIC X(16).
002200     02  FILLER                     PIC X(01).
