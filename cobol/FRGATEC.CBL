000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : J. MENDEZ (JAM)                                  *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRGATEC                                          *
000600* TIPO        : SUBRUTINA DE BATCH (CALLED)                      *
000700* DESCRIPCION : RUTINA GENERICA DE BUSQUEDA DE SUBCADENAS SOBRE  *
000800*             : UN CAMPO DE TEXTO DE LONGITUD VARIABLE, USADA    *
000900*             : ORIGINALMENTE PARA EL FILTRO DE PALABRAS SOBRE   *
001000*             : BITACORAS DE OPERACIONES DE TARJETA.             *
001100* ARCHIVOS    : NINGUNO (SUBRUTINA SIN E/S PROPIA)               *
001200* ACCION (ES) : LK-MODO-CHEQUEO = 1 CHEQUEO PREVIO (DESCRIPCION) *
001300*             :                 = 2 CHEQUEO POSTERIOR (PORTAF.)  *
001400* PROGRAMA(S) : LLAMADA POR FRPLAN01                             *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 331240                                           *
001700* NOMBRE      : GUARDIAN DE CONTENIDO (GATEKEEPER)               *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    14/03/1989 JAM  SOL-00412 CREACION - FILTRO FRASES BITACORA *
002200*    22/07/1991 JAM  SOL-00901 SE AGREGA SEGUNDO MODO DE CHEQUEO *
002300*    09/02/1994 RCV  SOL-01355 CORRIGE LONGITUD MAXIMA DE FRASE  *
002400*    30/11/1998 EEDR Y2K-0077 REVISION GENERAL PRE-MILENIO,      *
002500*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002600*    18/05/2003 PEDR SOL-02210 SE AMPLIA TABLA DE FRASES A 11    *
002700*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: LA RUTINA SE  *
002800*                    REUTILIZA COMO GUARDIAN DE ENTRADA/SALIDA   *
002900*                    DEL MOTOR FOLIORANK (CHEQUEO DE FRASES,     *
003000*                    CLASES DE ACTIVO Y TICKERS PROHIBIDOS)      *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    FRGATEC.
003400 AUTHOR.        J. MENDEZ.
003500 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  14/03/1989.
003700 DATE-COMPILED. 10/01/2026.
003800 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600*               C A M P O S    D E    T R A B A J O              *
004700******************************************************************
004800 01  WKS-CAMPOS-DE-TRABAJO.
004900     02  WKS-PROGRAMA           PIC X(08) VALUE 'FRGATEC'.
005000     02  WKS-DESC-MIN           PIC X(120) VALUE SPACES.
005100     02  WKS-DESC-CARACTERES REDEFINES WKS-DESC-MIN.
005200       03  WKS-DESC-CAR           PIC X(01)
005300                      OCCURS 120 TIMES.
005400     02  WKS-CLASE-MAY          PIC X(20)  VALUE SPACES.
005500     02  WKS-CLASE-CARACTERES REDEFINES WKS-CLASE-MAY.
005600       03  WKS-CLASE-CAR          PIC X(01)
005700                      OCCURS 20 TIMES.
005800     02  WKS-POS                PIC 9(03) COMP VALUE ZEROS.
005900     02  WKS-LIMITE             PIC 9(03) COMP VALUE ZEROS.
006000     02  WKS-I                  PIC 9(02) COMP VALUE ZEROS.
006100     02  WKS-K                  PIC 9(02) COMP VALUE ZEROS.
006200     02  WKS-LARGO-FRASE        PIC 9(02) COMP VALUE ZEROS.
006300     02  WKS-SUMA-PESOS         PIC 9(05) COMP VALUE ZEROS.
006400     02  WKS-CLASE-OK           PIC X(01) VALUE 'N'.
006500         88  WKS-CLASE-ES-VALIDA           VALUE 'S'.
006600     02  WKS-TICKER-HALLADO     PIC X(01) VALUE 'N'.
006700         88  WKS-TIENE-TICKER              VALUE 'S'.
006800******************************************************************
006900*    CLASES DE ACTIVO PERMITIDAS, EN MAYUSCULAS, PARA COMPARAR   *
007000*    CONTRA WKS-CLASE-MAY (QUE YA LLEGA CONVERTIDA A MAYUSCULAS).*
007100*    CLASE-PERMITIDA DE FRCONST VIENE EN MINUSCULA/MAYUSCULA    *
007200*    MIXTA PORQUE ASI SE IMPRIME EN EL REPORTE; ESTA TABLA ES    *
007300*    SOLO PARA EL CHEQUEO DE CADENA.                             *
007400******************************************************************
007500 01  WKS-CLASES-PERMIT-MAY.
007600     02  FILLER                 PIC X(20) VALUE 'LARGE-CAP EQUITIES'.
007700     02  FILLER                 PIC X(20) VALUE 'GOVERNMENT BONDS'.
007800     02  FILLER                 PIC X(20) VALUE 'CASH EQUIVALENTS'.
007900 01  WKS-CLASE-PERMIT-R1 REDEFINES WKS-CLASES-PERMIT-MAY.
008000     02  CLASE-PERMIT-MAY       PIC X(20) OCCURS 3 TIMES.
008100 01  WKS-TRABAJO-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
008200     02  FILLER                 PIC X(08).
008300     02  FILLER                 PIC X(120).
008400     02  FILLER                 PIC X(20).
008500     02  FILLER                 PIC 9(03) COMP OCCURS 2 TIMES.
008600     02  FILLER                 PIC 9(02) COMP OCCURS 3 TIMES.
008700     02  FILLER                 PIC 9(05) COMP.
008800     02  FILLER                 PIC X(01) OCCURS 2 TIMES.
008900     COPY FRCONST.
009000 LINKAGE SECTION.
009100 01  LK-PARAMETROS.
009200     02  LK-MODO-CHEQUEO        PIC X(01).
009300         88  LK-MODO-PRE-CHECK             VALUE '1'.
009400         88  LK-MODO-POST-CHECK            VALUE '2'.
009500     02  LK-DESCRIPTION         PIC X(120).
009600     02  LK-PORTFOLIO.
009700         04  LK-PORTFOLIO-NAME      PIC X(40).
009800         04  LK-ALLOC-COUNT         PIC 9(02).
009900         04  LK-ALLOC-ENTRY OCCURS 5 TIMES.
010000             06  LK-ASSET-CLASS     PIC X(20).
010100             06  LK-WEIGHT          PIC 9(03).
010200         04  LK-RATIONALE           PIC X(160).
010300     02  LK-RECHAZADO           PIC X(01).
010400         88  LK-RECHAZADO-SI               VALUE '1'.
010500         88  LK-RECHAZADO-NO               VALUE '0'.
010600     02  LK-MENSAJE             PIC X(40).
010700 PROCEDURE DIVISION USING LK-PARAMETROS.
010800 000-PRINCIPAL SECTION.
010900     MOVE '0'                  TO LK-RECHAZADO
011000     MOVE SPACES               TO LK-MENSAJE
011100     IF LK-MODO-PRE-CHECK
011200        PERFORM 100-CHEQUEO-PREVIO THRU 100-CHEQUEO-PREVIO-E
011300     ELSE
011400        PERFORM 200-CHEQUEO-POSTERIOR
011500                             THRU 200-CHEQUEO-POSTERIOR-E
011600     END-IF
011700     GOBACK.
011800 000-PRINCIPAL-E. EXIT.
011900******************************************************************
012000*    100-CHEQUEO-PREVIO : BUSCA FRASES PROHIBIDAS EN LA          *
012100*    DESCRIPCION DEL PORTAFOLIO SOLICITADO (MINUSCULAS).         *
012200******************************************************************
012300 100-CHEQUEO-PREVIO SECTION.
012400     MOVE LK-DESCRIPTION       TO WKS-DESC-MIN
012500     INSPECT WKS-DESC-MIN CONVERTING
012600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
012700        'abcdefghijklmnopqrstuvwxyz'
012800     PERFORM 120-BUSCA-FRASES VARYING WKS-I FROM 1 BY 1
012900             UNTIL WKS-I > 11 OR LK-RECHAZADO-SI.
013000 100-CHEQUEO-PREVIO-E. EXIT.
013100
013200 120-BUSCA-FRASES SECTION.
013300     MOVE FRASE-LONGITUD(WKS-I) TO WKS-LARGO-FRASE
013400     COMPUTE WKS-LIMITE = 121 - WKS-LARGO-FRASE
013500     PERFORM 130-BUSCA-POSICION VARYING WKS-POS FROM 1 BY 1
013600             UNTIL WKS-POS > WKS-LIMITE OR LK-RECHAZADO-SI.
013700 120-BUSCA-FRASES-E. EXIT.
013800
013900 130-BUSCA-POSICION SECTION.
014000     IF WKS-DESC-MIN(WKS-POS:WKS-LARGO-FRASE) =
014100           FRASE-PROHIBIDA(WKS-I)(1:WKS-LARGO-FRASE)
014200        SET LK-RECHAZADO-SI     TO TRUE
014300        MOVE FRASE-PROHIBIDA(WKS-I) TO LK-MENSAJE
014400     END-IF.
014500 130-BUSCA-POSICION-E. EXIT.
014600******************************************************************
014700*    200-CHEQUEO-POSTERIOR : VALIDA EL PORTAFOLIO PROPUESTO POR  *
014800*    EL PLANEADOR ANTES DE ESCRIBIRLO AL ARCHIVO PORTFOLIO.      *
014900******************************************************************
015000 200-CHEQUEO-POSTERIOR SECTION.
015100     IF LK-PORTFOLIO-NAME = SPACES
015200        SET LK-RECHAZADO-SI      TO TRUE
015300        MOVE 'NOMBRE DE PORTAFOLIO VACIO' TO LK-MENSAJE
015400        GO TO 200-CHEQUEO-POSTERIOR-E
015500     END-IF
015600     IF LK-ALLOC-COUNT = ZERO
015700        SET LK-RECHAZADO-SI      TO TRUE
015800        MOVE 'PORTAFOLIO SIN ASIGNACIONES' TO LK-MENSAJE
015900        GO TO 200-CHEQUEO-POSTERIOR-E
016000     END-IF
016100     IF LK-RATIONALE = SPACES
016200        SET LK-RECHAZADO-SI      TO TRUE
016300        MOVE 'JUSTIFICACION VACIA' TO LK-MENSAJE
016400        GO TO 200-CHEQUEO-POSTERIOR-E
016500     END-IF
016600     MOVE ZEROS                  TO WKS-SUMA-PESOS
016700     PERFORM 210-VALIDA-ASIGNACIONES VARYING WKS-I FROM 1 BY 1
016800             UNTIL WKS-I > LK-ALLOC-COUNT OR LK-RECHAZADO-SI
016900     IF NOT LK-RECHAZADO-SI
017000        IF WKS-SUMA-PESOS NOT = 100
017100           SET LK-RECHAZADO-SI   TO TRUE
017200           MOVE 'SUMA DE PESOS DISTINTA DE 100' TO LK-MENSAJE
017300        END-IF
017400     END-IF.
017500 200-CHEQUEO-POSTERIOR-E. EXIT.
017600
017700 210-VALIDA-ASIGNACIONES SECTION.
017800     IF LK-WEIGHT(WKS-I) = ZERO
017900        SET LK-RECHAZADO-SI      TO TRUE
018000        MOVE 'PESO DEBE SER POSITIVO' TO LK-MENSAJE
018100        GO TO 210-VALIDA-ASIGNACIONES-E
018200     END-IF
018300     ADD LK-WEIGHT(WKS-I)        TO WKS-SUMA-PESOS
018400     MOVE LK-ASSET-CLASS(WKS-I)  TO WKS-CLASE-MAY
018500     INSPECT WKS-CLASE-MAY CONVERTING
018600        'abcdefghijklmnopqrstuvwxyz' TO
018700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
018800     MOVE 'N'                    TO WKS-CLASE-OK
018900     PERFORM 220-VALIDA-CLASE VARYING WKS-K FROM 1 BY 1
019000             UNTIL WKS-K > 3 OR WKS-CLASE-ES-VALIDA
019100     IF NOT WKS-CLASE-ES-VALIDA
019200        SET LK-RECHAZADO-SI      TO TRUE
019300        MOVE 'CLASE DE ACTIVO NO PERMITIDA' TO LK-MENSAJE
019400        GO TO 210-VALIDA-ASIGNACIONES-E
019500     END-IF
019600     MOVE 'N'                    TO WKS-TICKER-HALLADO
019700     PERFORM 230-BUSCA-TICKER VARYING WKS-K FROM 1 BY 1
019800             UNTIL WKS-K > 6 OR WKS-TIENE-TICKER
019900     IF WKS-TIENE-TICKER
020000        SET LK-RECHAZADO-SI      TO TRUE
020100        MOVE 'TICKER PROHIBIDO EN ACTIVO' TO LK-MENSAJE
020200     END-IF.
020300 210-VALIDA-ASIGNACIONES-E. EXIT.
020400
020500 220-VALIDA-CLASE SECTION.
020600     IF WKS-CLASE-MAY = CLASE-PERMIT-MAY(WKS-K)
020700        SET WKS-CLASE-ES-VALIDA  TO TRUE
020800     END-IF.
020900 220-VALIDA-CLASE-E. EXIT.
021000
021100 230-BUSCA-TICKER SECTION.
021200     MOVE TICKER-LONGITUD(WKS-K) TO WKS-LARGO-FRASE
021300     COMPUTE WKS-LIMITE = 21 - WKS-LARGO-FRASE
021400     PERFORM 240-BUSCA-TICKER-POS VARYING WKS-POS FROM 1 BY 1
021500             UNTIL WKS-POS > WKS-LIMITE OR WKS-TIENE-TICKER.
021600 230-BUSCA-TICKER-E. EXIT.
021700
021800 240-BUSCA-TICKER-POS SECTION.
021900     IF WKS-CLASE-MAY(WKS-POS:WKS-LARGO-FRASE) =
022000           TICKER-PROHIBIDO(WKS-K)(1:WKS-LARGO-FRASE)
022100        SET WKS-TIENE-TICKER     TO TRUE
022200     END-IF.
022300 240-BUSCA-TICKER-POS-E. EXIT.
022400
022500
