000100******************************************************************
000200* FECHA       : 05/03/1992                                       *
000300* PROGRAMADOR : J. MENDEZ (JAM)                                  *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRHASHC                                          *
000600* TIPO        : SUBRUTINA DE BATCH (CALLED)                      *
000700* DESCRIPCION : CALCULA UN DIGITO DE CONTROL (CHECKSUM) SOBRE    *
000800*             : LOS CAMPOS DE CONTENIDO DE UNA TRANSACCION,      *
000900*             : REUTILIZANDO LA RUTINA DE DIGITO VERIFICADOR     *
001000*             : DE CUENTA PARA VALIDAR INTEGRIDAD DE BITACORAS.  *
001100* ARCHIVOS    : NINGUNO (SUBRUTINA SIN E/S PROPIA)               *
001200* ACCION (ES) : CALCULO DE DIGITO DE CONTROL                     *
001300* PROGRAMA(S) : LLAMADA POR FRPLAN01, FRRNK01 Y FRAVER1          *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 331243                                           *
001600* NOMBRE      : DIGITO DE CONTROL DE BITACORA DE AUDITORIA       *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    05/03/1992 JAM  SOL-00810 CREACION - DIGITO VERIF. DE CTA.  *
002100*    17/09/1996 RCV  SOL-01455 SE AMPLIA TABLA DE CARACTERES     *
002200*    04/10/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002300*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002400*    19/03/2011 PEDR SOL-03201 SEGUNDO ACUMULADOR PARA REDUCIR   *
002500*                    COLISIONES DEL DIGITO DE CONTROL            *
002600*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: LA RUTINA SE  *
002700*                    REUTILIZA COMO DIGITO DE CONTROL DE LA      *
002800*                    BITACORA DE AUDITORIA DEL MOTOR FOLIORANK   *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    FRHASHC.
003200 AUTHOR.        J. MENDEZ.
003300 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  05/03/1992.
003500 DATE-COMPILED. 10/01/2026.
003600 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300******************************************************************
004400*          TABLA DE CARACTERES PARA CODIGO ORDINAL               *
004500*          (EQUIVALENTE AL DIGITO DE POSICION EN LA TABLA)       *
004600******************************************************************
004700 01  WKS-TABLA-CARACTERES.
004800     02  FILLER  PIC X(72) VALUE
004900         ' 0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrs
005000-        'tuvwxyz.,-()%:/_'.
005100 01  WKS-CARACTERES REDEFINES WKS-TABLA-CARACTERES.
005200     02  WKS-CARACTER        PIC X(01) OCCURS 72 TIMES.
005300******************************************************************
005400*               C A M P O S    D E    T R A B A J O              *
005500******************************************************************
005600 01  WKS-CAMPOS-DE-TRABAJO.
005700     02  WKS-PROGRAMA           PIC X(08) VALUE 'FRHASHC'.
005800     02  WKS-CADENA             PIC X(500) VALUE SPACES.
005900     02  WKS-POS                PIC 9(03) COMP VALUE ZEROS.
006000     02  WKS-LARGO              PIC 9(03) COMP VALUE 500.
006100     02  WKS-J                  PIC 9(02) COMP VALUE ZEROS.
006200     02  WKS-CODIGO             PIC 9(03) COMP VALUE ZEROS.
006300     02  WKS-HALLADO            PIC X(01) VALUE 'N'.
006400         88  WKS-CARACTER-HALLADO           VALUE 'S'.
006500     02  WKS-ACUM-1             PIC S9(10) COMP-5 VALUE ZEROS.
006600     02  WKS-ACUM-2             PIC S9(10) COMP-5 VALUE ZEROS.
006700     02  WKS-TEMP-1             PIC S9(18) COMP-5 VALUE ZEROS.
006800     02  WKS-TEMP-2             PIC S9(18) COMP-5 VALUE ZEROS.
006900     02  WKS-RESIDUO            PIC S9(04) COMP-5 VALUE ZEROS.
007000     02  WKS-HEX-POS            PIC 9(02) COMP VALUE ZEROS.
007100 01  WKS-ACUMULADORES-R1 REDEFINES WKS-ACUM-1.
007200     02  FILLER                 PIC X(04).
007300 01  WKS-RESULTADO-HEX.
007400     02  WKS-HEX-1              PIC X(08) VALUE SPACES.
007500     02  WKS-HEX-2              PIC X(08) VALUE SPACES.
007600 01  WKS-HEX-TABLA-R1 REDEFINES WKS-RESULTADO-HEX.
007700     02  WKS-HEX-DIGITO         PIC X(01) OCCURS 16 TIMES.
007800     COPY FRCONST.
007900 LINKAGE SECTION.
008000 01  LK-HASH-ENTRADA.
008100     02  LK-DESCRIPTION         PIC X(120).
008200     02  LK-PORTFOLIO-NAME      PIC X(40).
008300     02  LK-ALLOC-COUNT         PIC 9(02).
008400     02  LK-ALLOC-ENTRY OCCURS 5 TIMES.
008500         04  LK-ASSET-CLASS     PIC X(20).
008600         04  LK-WEIGHT          PIC 9(03).
008700     02  LK-RATIONALE           PIC X(160).
008800     02  LK-EXPECTED-RETURN     PIC S9(03)V9(1).
008900     02  LK-VOLATILITY          PIC S9(03)V9(1).
009000     02  LK-TIME-HORIZON        PIC X(10).
009100     02  LK-SIM-VERSION         PIC X(05).
009200     02  LK-MCP-VERSION         PIC X(05).
009300     02  LK-SCHEMA-VERSION      PIC X(15).
009400 01  LK-HASH-SALIDA             PIC X(16).
009500 PROCEDURE DIVISION USING LK-HASH-ENTRADA LK-HASH-SALIDA.
009600 000-PRINCIPAL SECTION.
009700     MOVE ZEROS                 TO WKS-ACUM-1 WKS-ACUM-2
009800     PERFORM 050-ARMA-CADENA THRU 050-ARMA-CADENA-E
009900     PERFORM 100-CALCULA-DIGITO VARYING WKS-POS FROM 1 BY 1
010000             UNTIL WKS-POS > WKS-LARGO
010100     PERFORM 200-CONVIERTE-HEX THRU 200-CONVIERTE-HEX-E
010200     MOVE WKS-RESULTADO-HEX     TO LK-HASH-SALIDA
010300     GOBACK.
010400 000-PRINCIPAL-E. EXIT.
010500******************************************************************
010600*    050-ARMA-CADENA : ARMA LA CADENA CANONICA CON LOS CAMPOS    *
010700*    DE CONTENIDO CUBIERTOS POR EL DIGITO DE CONTROL, EN EL      *
010800*    ORDEN FIJO DEL CONTRATO DE AUDITORIA.  FECHA Y AGENTE NO    *
010900*    SE INCLUYEN.                                                *
011000******************************************************************
011100 050-ARMA-CADENA SECTION.
011200     STRING LK-DESCRIPTION     DELIMITED BY SIZE
011300            LK-PORTFOLIO-NAME  DELIMITED BY SIZE
011400            LK-ASSET-CLASS(1)  DELIMITED BY SIZE
011500            LK-WEIGHT(1)       DELIMITED BY SIZE
011600            LK-ASSET-CLASS(2)  DELIMITED BY SIZE
011700            LK-WEIGHT(2)       DELIMITED BY SIZE
011800            LK-ASSET-CLASS(3)  DELIMITED BY SIZE
011900            LK-WEIGHT(3)       DELIMITED BY SIZE
012000            LK-ASSET-CLASS(4)  DELIMITED BY SIZE
012100            LK-WEIGHT(4)       DELIMITED BY SIZE
012200            LK-ASSET-CLASS(5)  DELIMITED BY SIZE
012300            LK-WEIGHT(5)       DELIMITED BY SIZE
012400            LK-RATIONALE       DELIMITED BY SIZE
012500            LK-EXPECTED-RETURN DELIMITED BY SIZE
012600            LK-VOLATILITY      DELIMITED BY SIZE
012700            LK-TIME-HORIZON    DELIMITED BY SIZE
012800            LK-SIM-VERSION     DELIMITED BY SIZE
012900            LK-MCP-VERSION     DELIMITED BY SIZE
013000            LK-SCHEMA-VERSION  DELIMITED BY SIZE
013100            INTO WKS-CADENA
013200     END-STRING.
013300 050-ARMA-CADENA-E. EXIT.
013400******************************************************************
013500*    100-CALCULA-DIGITO : POR CADA CARACTER DE LA CADENA,        *
013600*    OBTIENE SU CODIGO ORDINAL POR BUSQUEDA EN TABLA Y LO        *
013700*    ACUMULA EN DOS ACUMULADORES INDEPENDIENTES.                 *
013800******************************************************************
013900 100-CALCULA-DIGITO SECTION.
014000     PERFORM 110-BUSCA-CODIGO THRU 110-BUSCA-CODIGO-E
014100     COMPUTE WKS-TEMP-1 = WKS-ACUM-1 * 31 + WKS-CODIGO
014200     DIVIDE WKS-TEMP-1 BY 4294967291 GIVING WKS-TEMP-2
014300             REMAINDER WKS-ACUM-1
014400     COMPUTE WKS-TEMP-1 = WKS-ACUM-2 * 37 + WKS-CODIGO
014500     DIVIDE WKS-TEMP-1 BY 4294967279 GIVING WKS-TEMP-2
014600             REMAINDER WKS-ACUM-2.
014700 100-CALCULA-DIGITO-E. EXIT.
014800
014900 110-BUSCA-CODIGO SECTION.
015000     MOVE ZEROS                 TO WKS-CODIGO
015100     MOVE 'N'                   TO WKS-HALLADO
015200     PERFORM 120-COMPARA-POSICION VARYING WKS-J FROM 1 BY 1
015300             UNTIL WKS-J > 72 OR WKS-CARACTER-HALLADO.
015400 110-BUSCA-CODIGO-E. EXIT.
015500
015600 120-COMPARA-POSICION SECTION.
015700     IF WKS-CARACTER(WKS-J) = WKS-CADENA(WKS-POS:1)
015800        MOVE WKS-J              TO WKS-CODIGO
015900        MOVE 'S'                TO WKS-HALLADO
016000     END-IF.
016100 120-COMPARA-POSICION-E. EXIT.
016200******************************************************************
016300*    200-CONVIERTE-HEX : EXPRESA LOS DOS ACUMULADORES EN SU      *
016400*    REPRESENTACION HEXADECIMAL DE OCHO DIGITOS CADA UNO.        *
016500******************************************************************
016600 200-CONVIERTE-HEX SECTION.
016700     MOVE WKS-ACUM-1            TO WKS-TEMP-1
016800     MOVE 8                     TO WKS-HEX-POS
016900     PERFORM 210-EXTRAE-NIBBLE VARYING WKS-J FROM 1 BY 1
017000             UNTIL WKS-J > 8
017100     MOVE WKS-ACUM-2            TO WKS-TEMP-1
017200     MOVE 16                    TO WKS-HEX-POS
017300     PERFORM 210-EXTRAE-NIBBLE VARYING WKS-J FROM 1 BY 1
017400             UNTIL WKS-J > 8.
017500 200-CONVIERTE-HEX-E. EXIT.
017600
017700 210-EXTRAE-NIBBLE SECTION.
017800     DIVIDE WKS-TEMP-1 BY 16 GIVING WKS-TEMP-1
017900             REMAINDER WKS-RESIDUO
018000     MOVE DIGITO-HEX(WKS-RESIDUO + 1)
018100                                TO WKS-HEX-DIGITO(WKS-HEX-POS)
018200     SUBTRACT 1 FROM WKS-HEX-POS.
018300 210-EXTRAE-NIBBLE-E. EXIT.
