000100******************************************************************
000200* FECHA       : 11/11/1988                                       *
000300* PROGRAMADOR : J. MENDEZ (JAM)                                  *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRPLAN01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE SOLICITUDES DE PLANEACION DE PORTAFOLIO EN   *
000800*             : TEXTO LIBRE, APLICA EL FILTRO DE ENTRADA, MAPEA  *
000900*             : CADA SOLICITUD A UNO DE LOS MODELOS FIJOS, APLICA*
001000*             : EL FILTRO DE SALIDA, CORRE LA SIMULACION Y GRABA *
001100*             : EL PORTAFOLIO Y LA BITACORA DE AUDITORIA.        *
001200* ARCHIVOS    : PLANREQ=E,PORTFOLIO=S,AUDITLOG=A                 *
001300* ACCION (ES) : P=PROCESA SOLICITUDES                            *
001400* PROGRAMA(S) : FRGATEC, FRSIMC1, FRHASHC                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 331244                                           *
001700* NOMBRE      : PLANEADOR DE PORTAFOLIO FOLIORANK                *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    11/11/1988 JAM  SOL-00412 CREACION - CARGA DE SOLICITUDES   *
002200*                    DE EMISION DE TARJETA DESDE CINTA           *
002300*    06/07/1994 RCV  SOL-01190 SE AGREGA BITACORA DE AUDITORIA   *
002400*    28/10/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002500*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002600*    14/05/2015 PEDR SOL-03390 SE AGREGA VALIDACION DE PATRONES  *
002700*                    PROHIBIDOS EN TEXTO LIBRE DE LA SOLICITUD   *
002800*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: EL PROGRAMA   *
002900*                    SE REUTILIZA COMO PLANEADOR DE PORTAFOLIOS  *
003000*                    SIMULADOS DEL MOTOR FOLIORANK               *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    FRPLAN01.
003400 AUTHOR.        J. MENDEZ.
003500 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  11/11/1988.
003700 DATE-COMPILED. 10/01/2026.
003800 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PLANREQ  ASSIGN   TO PLANREQ
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-PLANREQ
004800                                  FSE-PLANREQ.
004900     SELECT PORTFOLIO ASSIGN  TO PORTFOLIO
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS FS-PORTFOLIO
005200                                  FSE-PORTFOLIO.
005300     SELECT AUDITLOG ASSIGN   TO AUDITLOG
005400            ORGANIZATION      IS SEQUENTIAL
005500            FILE STATUS       IS FS-AUDITLOG
005600                                  FSE-AUDITLOG.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*1 -->SOLICITUDES DE PLANEACION EN TEXTO LIBRE
006000 FD  PLANREQ.
006100     COPY FRPLANQ.
006200*2 -->PORTAFOLIOS GENERADOS POR EL MODELO FIJO
006300 FD  PORTFOLIO.
006400     COPY FRPORT.
006500*3 -->BITACORA DE AUDITORIA DEL CICLO PLAN+SIMULA
006600 FD  AUDITLOG.
006700     COPY FRAUD.
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*               C A M P O S    D E    T R A B A J O              *
007100******************************************************************
007200 01  WKS-CAMPOS-DE-TRABAJO.
007300     02  WKS-PROGRAMA-T         PIC X(08) VALUE 'FRPLAN01'.
007400     02  WKS-DESC-MIN           PIC X(120) VALUE SPACES.
007500     02  WKS-CONTADOR-KW        PIC 9(03) COMP VALUE ZEROS.
007600     02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
007700         88  WKS-END-PLANREQ                VALUE 1.
007800     02  WKS-MASK               PIC ZZZ,ZZZ,ZZ9.
007900******************************************************************
008000*        C O N T A D O R E S   E S T A D I S T I C A S           *
008100******************************************************************
008200     02  WKS-LEIDOS             PIC 9(07) COMP VALUE ZEROS.
008300     02  WKS-ESCRITOS           PIC 9(07) COMP VALUE ZEROS.
008400     02  WKS-RECHAZADOS         PIC 9(07) COMP VALUE ZEROS.
008500 01  WKS-CONTADORES-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
008600     02  FILLER                 PIC X(08).
008700     02  FILLER                 PIC X(120).
008800     02  FILLER                 PIC 9(03) COMP.
008900     02  FILLER                 PIC 9(01) COMP.
009000     02  FILLER                 PIC ZZZ,ZZZ,ZZ9.
009100     02  FILLER                 PIC 9(07) COMP OCCURS 3 TIMES.
009200******************************************************************
009300*    AREA DE TRABAJO DEL PORTAFOLIO (COMUN A GATE/SIM/HASH)      *
009400******************************************************************
009500 01  WKS-GATE-PORTFOLIO.
009600     02  WKS-GATE-PORT-NAME      PIC X(40).
009700     02  WKS-GATE-ALLOC-COUNT    PIC 9(02).
009800     02  WKS-GATE-ALLOC-ENTRY OCCURS 5 TIMES.
009900         04  WKS-GATE-ASSET-CLASS PIC X(20).
010000         04  WKS-GATE-WEIGHT      PIC 9(03).
010100     02  WKS-GATE-RATIONALE      PIC X(160).
010200 01  WKS-GATE-PORT-R1 REDEFINES WKS-GATE-PORTFOLIO.
010300     02  FILLER                 PIC X(42).
010400     02  FILLER                 PIC X(115).
010500     02  FILLER                 PIC X(160).
010600******************************************************************
010700*          PARAMETROS DE LLAMADA AL GUARDIAN (FRGATEC)           *
010800******************************************************************
010900 01  WKS-PARAMETROS-GATE.
011000     02  WKS-GATE-MODO          PIC X(01).
011100         88  WKS-GATE-PRE                   VALUE '1'.
011200         88  WKS-GATE-POST                  VALUE '2'.
011300     02  WKS-GATE-DESCRIPTION   PIC X(120).
011400     02  WKS-GATE-PORTFOLIO-CP  PIC X(317).
011500     02  WKS-GATE-RECHAZADO     PIC X(01).
011600         88  WKS-GATE-ES-RECHAZADO          VALUE '1'.
011700         88  WKS-GATE-NO-RECHAZADO          VALUE '0'.
011800     02  WKS-GATE-MENSAJE       PIC X(40).
011900******************************************************************
012000*          AREA DE RESULTADO DE LA SIMULACION (FRSIMC1)          *
012100******************************************************************
012200 01  WKS-SIM-RESULTADO.
012300     02  WKS-SIM-PORT-NAME       PIC X(40).
012400     02  WKS-SIM-RETURN          PIC S9(03)V9(1).
012500     02  WKS-SIM-VOLATILITY      PIC S9(03)V9(1).
012600     02  WKS-SIM-HORIZON         PIC X(10).
012700     02  WKS-SIM-VERSION         PIC X(05).
012800******************************************************************
012900*          AREA DE ENTRADA AL DIGITO DE CONTROL (FRHASHC)        *
013000******************************************************************
013100 01  WKS-HASH-ENTRADA.
013200     02  WKS-HASH-DESCRIPTION   PIC X(120).
013300     02  WKS-HASH-PORTFOLIO-CP  PIC X(317).
013400     02  WKS-HASH-EXPECT-RETURN PIC S9(03)V9(1).
013500     02  WKS-HASH-VOLATILITY    PIC S9(03)V9(1).
013600     02  WKS-HASH-TIME-HORIZON  PIC X(10).
013700     02  WKS-HASH-SIM-VERSION   PIC X(05).
013800     02  WKS-HASH-MCP-VERSION   PIC X(05).
013900     02  WKS-HASH-SCHEMA-VERS   PIC X(15).
014000 01  WKS-HASH-R1 REDEFINES WKS-HASH-ENTRADA.
014100     02  FILLER                 PIC X(445).
014200     02  FILLER                 PIC X(10).
014300     02  FILLER                 PIC X(25).
014400******************************************************************
014500*     FECHA Y HORA DE CORRIDA PARA EL SELLO DEL AUDITLOG          *
014600******************************************************************
014700 01  WKS-FECHA-CORRIDA.
014800     02  WKS-FECHA-ANIO             PIC 9(04) VALUE ZEROS.
014900     02  WKS-FECHA-MES              PIC 9(02) VALUE ZEROS.
015000     02  WKS-FECHA-DIA              PIC 9(02) VALUE ZEROS.
015100 01  WKS-HORA-CORRIDA.
015200     02  WKS-HORA-HH                PIC 9(02) VALUE ZEROS.
015300     02  WKS-HORA-MM                PIC 9(02) VALUE ZEROS.
015400     02  WKS-HORA-SS                PIC 9(02) VALUE ZEROS.
015500     02  WKS-HORA-CC                PIC 9(02) VALUE ZEROS.
015600 01  WKS-TIMESTAMP-EDIT             PIC X(20) VALUE SPACES.
015700 COPY FRSTAT.
015800 COPY FRCONST.
015900 LINKAGE SECTION.
016000 PROCEDURE DIVISION.
016100 000-PRINCIPAL SECTION.
016200     ACCEPT WKS-FECHA-CORRIDA   FROM DATE YYYYMMDD
016300     ACCEPT WKS-HORA-CORRIDA    FROM TIME
016400     MOVE WKS-FECHA-ANIO        TO WKS-TIMESTAMP-EDIT(1:4)
016500     MOVE '-'                   TO WKS-TIMESTAMP-EDIT(5:1)
016600     MOVE WKS-FECHA-MES         TO WKS-TIMESTAMP-EDIT(6:2)
016700     MOVE '-'                   TO WKS-TIMESTAMP-EDIT(8:1)
016800     MOVE WKS-FECHA-DIA         TO WKS-TIMESTAMP-EDIT(9:2)
016900     MOVE 'T'                   TO WKS-TIMESTAMP-EDIT(11:1)
017000     MOVE WKS-HORA-HH           TO WKS-TIMESTAMP-EDIT(12:2)
017100     MOVE ':'                   TO WKS-TIMESTAMP-EDIT(14:1)
017200     MOVE WKS-HORA-MM           TO WKS-TIMESTAMP-EDIT(15:2)
017300     MOVE ':'                   TO WKS-TIMESTAMP-EDIT(17:1)
017400     MOVE WKS-HORA-SS           TO WKS-TIMESTAMP-EDIT(18:2)
017500     MOVE 'Z'                   TO WKS-TIMESTAMP-EDIT(20:1)
017600     PERFORM 100-ABRIR-ARCHIVOS
017700     PERFORM 200-PROCESAR-SOLICITUD UNTIL WKS-END-PLANREQ
017800     PERFORM 300-ESTADISTICAS
017900     PERFORM 900-CERRAR-ARCHIVOS
018000     STOP RUN.
018100 000-PRINCIPAL-E. EXIT.
018200******************************************************************
018300*    100-ABRIR-ARCHIVOS : ABRE LOS TRES ARCHIVOS DEL CICLO DE    *
018400*    PLANEACION Y POSICIONA EL PRIMER REGISTRO DE ENTRADA.       *
018500******************************************************************
018600 100-ABRIR-ARCHIVOS SECTION.
018700     MOVE WKS-PROGRAMA-T        TO PROGRAMA
018800     OPEN INPUT  PLANREQ
018900          OUTPUT PORTFOLIO
019000          EXTEND AUDITLOG
019100     IF FS-PLANREQ NOT EQUAL 0
019200        MOVE 'OPEN'             TO ACCION
019300        MOVE SPACES             TO LLAVE
019400        MOVE 'PLANREQ'          TO ARCHIVO
019500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019600                               FS-PLANREQ, FSE-PLANREQ
019700        DISPLAY '>>> ERROR AL ABRIR PLANREQ <<<' UPON CONSOLE
019800        MOVE  91                TO RETURN-CODE
019900        STOP RUN
020000     END-IF
020100     IF FS-PORTFOLIO NOT EQUAL 0
020200        MOVE 'OPEN'             TO ACCION
020300        MOVE SPACES             TO LLAVE
020400        MOVE 'PORTFOLIO'        TO ARCHIVO
020500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020600                               FS-PORTFOLIO, FSE-PORTFOLIO
020700        DISPLAY '>>> ERROR AL ABRIR PORTFOLIO <<<' UPON CONSOLE
020800        MOVE  91                TO RETURN-CODE
020900        STOP RUN
021000     END-IF
021100     IF FS-AUDITLOG NOT EQUAL 0
021200        MOVE 'OPEN'             TO ACCION
021300        MOVE SPACES             TO LLAVE
021400        MOVE 'AUDITLOG'         TO ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                               FS-AUDITLOG, FSE-AUDITLOG
021700        DISPLAY '>>> ERROR AL ABRIR AUDITLOG <<<' UPON CONSOLE
021800        MOVE  91                TO RETURN-CODE
021900        STOP RUN
022000     END-IF
022100     PERFORM 110-LEER-PLANREQ.
022200 100-ABRIR-ARCHIVOS-E. EXIT.
022300
022400 110-LEER-PLANREQ SECTION.
022500     READ PLANREQ
022600          AT END
022700             SET WKS-END-PLANREQ TO TRUE
022800     END-READ.
022900 110-LEER-PLANREQ-E. EXIT.
023000******************************************************************
023100*    200-PROCESAR-SOLICITUD : APLICA EL CICLO COMPLETO DE UNA    *
023200*    SOLICITUD - PRECHEQUEO, MAPEO, POSCHEQUEO, SIMULACION Y     *
023300*    AUDITORIA - Y LEE LA SIGUIENTE SOLICITUD.                   *
023400******************************************************************
023500 200-PROCESAR-SOLICITUD SECTION.
023600     ADD 1                      TO WKS-LEIDOS
023700     MOVE SPACES                TO WKS-GATE-PORTFOLIO-CP
023800     MOVE PLQ-DESCRIPTION       TO WKS-GATE-DESCRIPTION
023900     SET WKS-GATE-PRE           TO TRUE
024000     SET WKS-GATE-NO-RECHAZADO  TO TRUE
024100     CALL 'FRGATEC' USING WKS-PARAMETROS-GATE
024200     IF WKS-GATE-ES-RECHAZADO
024300        ADD 1                   TO WKS-RECHAZADOS
024400        DISPLAY 'RECHAZADO ' PLQ-REQUEST-ID ' - '
024500                WKS-GATE-MENSAJE
024600        PERFORM 110-LEER-PLANREQ
024700        GO TO 200-PROCESAR-SOLICITUD-E
024800     END-IF
024900     PERFORM 210-MAPEAR-PORTAFOLIO THRU 210-MAPEAR-PORTAFOLIO-E
025000     MOVE WKS-GATE-PORTFOLIO    TO WKS-GATE-PORTFOLIO-CP
025100     SET WKS-GATE-POST          TO TRUE
025200     SET WKS-GATE-NO-RECHAZADO  TO TRUE
025300     CALL 'FRGATEC' USING WKS-PARAMETROS-GATE
025400     IF WKS-GATE-ES-RECHAZADO
025500        ADD 1                   TO WKS-RECHAZADOS
025600        DISPLAY 'RECHAZADO ' PLQ-REQUEST-ID ' - '
025700                WKS-GATE-MENSAJE
025800        PERFORM 110-LEER-PLANREQ
025900        GO TO 200-PROCESAR-SOLICITUD-E
026000     END-IF
026100     PERFORM 220-ESCRIBIR-PORTAFOLIO THRU 220-ESCRIBIR-PORTAFOLIO-E
026200     PERFORM 230-CICLO-AUDITORIA THRU 230-CICLO-AUDITORIA-E
026300     ADD 1                      TO WKS-ESCRITOS
026400     PERFORM 110-LEER-PLANREQ.
026500 200-PROCESAR-SOLICITUD-E. EXIT.
026600******************************************************************
026700*    210-MAPEAR-PORTAFOLIO : MAPEA LA DESCRIPCION A UNO DE LOS   *
026800*    TRES MODELOS FIJOS SEGUN LAS PALABRAS CLAVE DE PRIORIDAD.   *
026900******************************************************************
027000 210-MAPEAR-PORTAFOLIO SECTION.
027100     MOVE PLQ-DESCRIPTION       TO WKS-DESC-MIN
027200     INSPECT WKS-DESC-MIN CONVERTING
027300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
027400             'abcdefghijklmnopqrstuvwxyz'
027500     MOVE ZEROS                 TO WKS-CONTADOR-KW
027600     INSPECT WKS-DESC-MIN TALLYING WKS-CONTADOR-KW
027700             FOR ALL 'growth'
027800     IF WKS-CONTADOR-KW > ZERO
027900        PERFORM 250-USA-GROWTH THRU 250-USA-GROWTH-E
028000        GO TO 210-MAPEAR-PORTAFOLIO-E
028100     END-IF
028200     MOVE ZEROS                 TO WKS-CONTADOR-KW
028300     INSPECT WKS-DESC-MIN TALLYING WKS-CONTADOR-KW
028400             FOR ALL 'aggressive'
028500     IF WKS-CONTADOR-KW > ZERO
028600        PERFORM 250-USA-GROWTH THRU 250-USA-GROWTH-E
028700        GO TO 210-MAPEAR-PORTAFOLIO-E
028800     END-IF
028900     MOVE ZEROS                 TO WKS-CONTADOR-KW
029000     INSPECT WKS-DESC-MIN TALLYING WKS-CONTADOR-KW
029100             FOR ALL 'stability'
029200     IF WKS-CONTADOR-KW > ZERO
029300        PERFORM 260-USA-STABILITY THRU 260-USA-STABILITY-E
029400        GO TO 210-MAPEAR-PORTAFOLIO-E
029500     END-IF
029600     MOVE ZEROS                 TO WKS-CONTADOR-KW
029700     INSPECT WKS-DESC-MIN TALLYING WKS-CONTADOR-KW
029800             FOR ALL 'conservative'
029900     IF WKS-CONTADOR-KW > ZERO
030000        PERFORM 260-USA-STABILITY THRU 260-USA-STABILITY-E
030100        GO TO 210-MAPEAR-PORTAFOLIO-E
030200     END-IF
030300     MOVE ZEROS                 TO WKS-CONTADOR-KW
030400     INSPECT WKS-DESC-MIN TALLYING WKS-CONTADOR-KW
030500             FOR ALL 'safe'
030600     IF WKS-CONTADOR-KW > ZERO
030700        PERFORM 260-USA-STABILITY THRU 260-USA-STABILITY-E
030800        GO TO 210-MAPEAR-PORTAFOLIO-E
030900     END-IF
031000     PERFORM 240-USA-BALANCED THRU 240-USA-BALANCED-E.
031100 210-MAPEAR-PORTAFOLIO-E. EXIT.
031200******************************************************************
031300*    240/250/260-USA-xxx : MUEVE EL MODELO FIJO CORRESPONDIENTE  *
031400*    (FRCONST) AL AREA DE TRABAJO DEL PORTAFOLIO.                *
031500******************************************************************
031600 240-USA-BALANCED SECTION.
031700     MOVE MOD-BA-NOMBRE         TO WKS-GATE-PORT-NAME
031800     MOVE MOD-BA-CUENTA         TO WKS-GATE-ALLOC-COUNT
031900     MOVE MOD-BA-ACTIVO-1       TO WKS-GATE-ASSET-CLASS(1)
032000     MOVE MOD-BA-PESO-1         TO WKS-GATE-WEIGHT(1)
032100     MOVE MOD-BA-ACTIVO-2       TO WKS-GATE-ASSET-CLASS(2)
032200     MOVE MOD-BA-PESO-2         TO WKS-GATE-WEIGHT(2)
032300     MOVE MOD-BA-ACTIVO-3       TO WKS-GATE-ASSET-CLASS(3)
032400     MOVE MOD-BA-PESO-3         TO WKS-GATE-WEIGHT(3)
032500     MOVE SPACES                TO WKS-GATE-ASSET-CLASS(4)
032600                                    WKS-GATE-ASSET-CLASS(5)
032700     MOVE ZEROS                 TO WKS-GATE-WEIGHT(4)
032800                                    WKS-GATE-WEIGHT(5)
032900     MOVE MOD-BA-RATIONALE      TO WKS-GATE-RATIONALE.
033000 240-USA-BALANCED-E. EXIT.
033100
033200 250-USA-GROWTH SECTION.
033300     MOVE MOD-GR-NOMBRE         TO WKS-GATE-PORT-NAME
033400     MOVE MOD-GR-CUENTA         TO WKS-GATE-ALLOC-COUNT
033500     MOVE MOD-GR-ACTIVO-1       TO WKS-GATE-ASSET-CLASS(1)
033600     MOVE MOD-GR-PESO-1         TO WKS-GATE-WEIGHT(1)
033700     MOVE MOD-GR-ACTIVO-2       TO WKS-GATE-ASSET-CLASS(2)
033800     MOVE MOD-GR-PESO-2         TO WKS-GATE-WEIGHT(2)
033900     MOVE MOD-GR-ACTIVO-3       TO WKS-GATE-ASSET-CLASS(3)
034000     MOVE MOD-GR-PESO-3         TO WKS-GATE-WEIGHT(3)
034100     MOVE SPACES                TO WKS-GATE-ASSET-CLASS(4)
034200                                    WKS-GATE-ASSET-CLASS(5)
034300     MOVE ZEROS                 TO WKS-GATE-WEIGHT(4)
034400                                    WKS-GATE-WEIGHT(5)
034500     MOVE MOD-GR-RATIONALE      TO WKS-GATE-RATIONALE.
034600 250-USA-GROWTH-E. EXIT.
034700
034800 260-USA-STABILITY SECTION.
034900     MOVE MOD-ST-NOMBRE         TO WKS-GATE-PORT-NAME
035000     MOVE MOD-ST-CUENTA         TO WKS-GATE-ALLOC-COUNT
035100     MOVE MOD-ST-ACTIVO-1       TO WKS-GATE-ASSET-CLASS(1)
035200     MOVE MOD-ST-PESO-1         TO WKS-GATE-WEIGHT(1)
035300     MOVE MOD-ST-ACTIVO-2       TO WKS-GATE-ASSET-CLASS(2)
035400     MOVE MOD-ST-PESO-2         TO WKS-GATE-WEIGHT(2)
035500     MOVE SPACES                TO WKS-GATE-ASSET-CLASS(3)
035600                                    WKS-GATE-ASSET-CLASS(4)
035700                                    WKS-GATE-ASSET-CLASS(5)
035800     MOVE ZEROS                 TO WKS-GATE-WEIGHT(3)
035900                                    WKS-GATE-WEIGHT(4)
036000                                    WKS-GATE-WEIGHT(5)
036100     MOVE MOD-ST-RATIONALE      TO WKS-GATE-RATIONALE.
036200 260-USA-STABILITY-E. EXIT.
036300******************************************************************
036400*    220-ESCRIBIR-PORTAFOLIO : GRABA EL PORTAFOLIO GENERADO.     *
036500******************************************************************
036600 220-ESCRIBIR-PORTAFOLIO SECTION.
036700     MOVE PLQ-REQUEST-ID        TO PRT-PORTFOLIO-ID
036800     MOVE WKS-GATE-PORT-NAME    TO PRT-PORTFOLIO-NAME
036900     MOVE WKS-GATE-ALLOC-COUNT  TO PRT-ALLOC-COUNT
037000     MOVE WKS-GATE-ASSET-CLASS(1) TO PRT-ASSET-CLASS(1)
037100     MOVE WKS-GATE-WEIGHT(1)    TO PRT-WEIGHT(1)
037200     MOVE WKS-GATE-ASSET-CLASS(2) TO PRT-ASSET-CLASS(2)
037300     MOVE WKS-GATE-WEIGHT(2)    TO PRT-WEIGHT(2)
037400     MOVE WKS-GATE-ASSET-CLASS(3) TO PRT-ASSET-CLASS(3)
037500     MOVE WKS-GATE-WEIGHT(3)    TO PRT-WEIGHT(3)
037600     MOVE WKS-GATE-ASSET-CLASS(4) TO PRT-ASSET-CLASS(4)
037700     MOVE WKS-GATE-WEIGHT(4)    TO PRT-WEIGHT(4)
037800     MOVE WKS-GATE-ASSET-CLASS(5) TO PRT-ASSET-CLASS(5)
037900     MOVE WKS-GATE-WEIGHT(5)    TO PRT-WEIGHT(5)
038000     MOVE WKS-GATE-RATIONALE    TO PRT-RATIONALE
038100     WRITE REG-PORTFOLIO
038200     IF FS-PORTFOLIO NOT EQUAL 0
038300        MOVE 'WRITE'            TO ACCION
038400        MOVE PRT-PORTFOLIO-ID   TO LLAVE
038500        MOVE 'PORTFOLIO'        TO ARCHIVO
038600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038700                               FS-PORTFOLIO, FSE-PORTFOLIO
038800     END-IF.
038900 220-ESCRIBIR-PORTAFOLIO-E. EXIT.
039000******************************************************************
039100*    230-CICLO-AUDITORIA : CORRE LA SIMULACION SOBRE EL          *
039200*    PORTAFOLIO RECIEN GENERADO Y GRABA EL REGISTRO DE           *
039300*    AUDITORIA CON SU DIGITO DE CONTROL.                         *
039400******************************************************************
039500 230-CICLO-AUDITORIA SECTION.
039600     CALL 'FRSIMC1' USING WKS-GATE-PORTFOLIO WKS-SIM-RESULTADO
039700     MOVE WKS-TIMESTAMP-EDIT    TO AUD-TIMESTAMP
039800     MOVE AUD-AGENTE-ID         TO AUD-AGENT-ID
039900     MOVE PLQ-DESCRIPTION       TO AUD-DESCRIPTION
040000     MOVE WKS-SIM-PORT-NAME     TO AUD-PORTFOLIO-NAME
040100     MOVE WKS-SIM-RETURN        TO AUD-EXPECTED-RETURN
040200     MOVE WKS-SIM-VOLATILITY    TO AUD-VOLATILITY
040300     MOVE CNS-MCP-VERSION       TO AUD-MCP-VERSION
040400     MOVE CNS-SCHEMA-VERSION    TO AUD-SCHEMA-VERSION
040500     MOVE PLQ-DESCRIPTION       TO WKS-HASH-DESCRIPTION
040600     MOVE WKS-GATE-PORTFOLIO    TO WKS-HASH-PORTFOLIO-CP
040700     MOVE WKS-SIM-RETURN        TO WKS-HASH-EXPECT-RETURN
040800     MOVE WKS-SIM-VOLATILITY    TO WKS-HASH-VOLATILITY
040900     MOVE WKS-SIM-HORIZON       TO WKS-HASH-TIME-HORIZON
041000     MOVE WKS-SIM-VERSION       TO WKS-HASH-SIM-VERSION
041100     MOVE CNS-MCP-VERSION       TO WKS-HASH-MCP-VERSION
041200     MOVE CNS-SCHEMA-VERSION    TO WKS-HASH-SCHEMA-VERS
041300     CALL 'FRHASHC' USING WKS-HASH-ENTRADA AUD-HASH
041400     WRITE REG-AUDITLOG
041500     IF FS-AUDITLOG NOT EQUAL 0
041600        MOVE 'WRITE'            TO ACCION
041700        MOVE PLQ-REQUEST-ID     TO LLAVE
041800        MOVE 'AUDITLOG'         TO ARCHIVO
041900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042000                               FS-AUDITLOG, FSE-AUDITLOG
042100     END-IF.
042200 230-CICLO-AUDITORIA-E. EXIT.
042300******************************************************************
042400*    300-ESTADISTICAS : IMPRIME LOS TOTALES DE CONTROL DEL       *
042500*    CICLO DE PLANEACION.                                        *
042600******************************************************************
042700 300-ESTADISTICAS SECTION.
042800     DISPLAY '*****************************************'
042900     DISPLAY '*          E S T A D I S T I C A S       *'
043000     DISPLAY '*****************************************'
043100     MOVE WKS-LEIDOS            TO WKS-MASK
043200     DISPLAY 'SOLICITUDES LEIDAS          : ' WKS-MASK
043300     MOVE WKS-ESCRITOS          TO WKS-MASK
043400     DISPLAY 'PORTAFOLIOS ESCRITOS        : ' WKS-MASK
043500     MOVE WKS-RECHAZADOS        TO WKS-MASK
043600     DISPLAY 'SOLICITUDES RECHAZADAS      : ' WKS-MASK.
043700 300-ESTADISTICAS-E. EXIT.
043800
043900 900-CERRAR-ARCHIVOS SECTION.
044000     CLOSE PLANREQ, PORTFOLIO, AUDITLOG.
044100 900-CERRAR-ARCHIVOS-E. EXIT.
