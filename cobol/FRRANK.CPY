000100******************************************************************
000200*    BOOK........: FRRANK                                        *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: LAYOUT DEL DETALLE DE CANDIDATO RANKEADO      *
000600*                  PARA EL REPORTE RANKRPT                       *
000700*    ARCHIVOS....: RANKRPT=S (SALIDA, REPORTE IMPRESO 133 COL)   *
000800*----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001100******************************************************************
001200 01  REG-RANKED-ITEM.
001300     02  RNK-POSITION               PIC 9(03).
001400     02  RNK-PORTFOLIO-ID           PIC X(12).
001500     02  RNK-PORTFOLIO-NAME         PIC X(40).
001600     02  RNK-TOTAL-SCORE            PIC S9(03)V9(02).
001700     02  RNK-RETURN-RAW             PIC S9(03)V9(1).
001800     02  RNK-RETURN-NORM            PIC S9(01)V9(4).
001900     02  RNK-RISK-RAW               PIC S9(03)V9(1).
002000     02  RNK-RISK-NORM              PIC S9(01)V9(4).
002100     02  RNK-DRAWDOWN-NORM          PIC S9(01)V9(4).
002200     02  RNK-STABILITY-RAW          PIC S9(01)V9(4).
002300     02  RNK-STABILITY-NORM         PIC S9(01)V9(4).
002400     02  RNK-COMPLETE-NORM          PIC S9(01)V9(4).
002500     02  RNK-NOTES                  PIC X(200).
002600     02  FILLER                     PIC X(01).
