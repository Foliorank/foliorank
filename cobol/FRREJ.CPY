000100******************************************************************
000200*    BOOK........: FRREJ                                         *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: LAYOUT DEL DETALLE DE CANDIDATO RECHAZADO     *
000600*                  EN EL PROCESO DE RANKING (SECCION DEL RANKRPT)*
000700*    ARCHIVOS....: RANKRPT=S (SALIDA, REPORTE IMPRESO 133 COL)   *
000800*----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001100******************************************************************
001200 01  REG-REJECTED-CAND.
001300     02  REJ-CANDIDATE-INDEX        PIC 9(03).
001400     02  REJ-REASON-CODE            PIC X(20).
001500     02  REJ-REASON-TEXT            PIC X(120).
001600     02  FILLER                     PIC X(01).
