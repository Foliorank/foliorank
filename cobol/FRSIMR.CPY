000100******************************************************************
000200*    BOOK........: FRSIMR                                        *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: LAYOUT DEL RESULTADO DE SIMULACION DE UN      *
000600*                  PORTAFOLIO (ARCHIVO SIMRESULT)                *
000700*    ARCHIVOS....: SIMRESULT=S (SALIDA, LINEA SECUENCIAL)        *
000800*----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001100******************************************************************
001200 01  REG-SIMRESULT.
001300     02  SIM-PORTFOLIO-ID           PIC X(12).
001400     02  SIM-PORTFOLIO-NAME         PIC X(40).
001500     02  SIM-EXPECTED-RETURN        PIC S9(03)V9(1).
001600     02  SIM-VOLATILITY             PIC S9(03)V9(1).
001700     02  SIM-TIME-HORIZON           PIC X(10).
001800     02  SIM-SIM-VERSION            PIC X(05).
001900     02  FILLER                     PIC X(01).
