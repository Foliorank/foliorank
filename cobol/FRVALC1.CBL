000100******************************************************************
000200* FECHA       : 08/09/1990                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRVALC1                                          *
000600* TIPO        : SUBRUTINA DE BATCH (CALLED)                      *
000700* DESCRIPCION : VALIDA LA ESTRUCTURA DE UN REGISTRO DE           *
000800*             : PORTAFOLIO (NOMBRE, JUSTIFICACION, ASIGNACIONES  *
000900*             : Y SUMA DE PESOS), ORIGINALMENTE ESCRITA PARA     *
001000*             : VALIDAR TOTALES DE CUOTA DE TARJETAS.            *
001100* ARCHIVOS    : NINGUNO (SUBRUTINA SIN E/S PROPIA)               *
001200* ACCION (ES) : VALIDACION ESTRUCTURAL                           *
001300* PROGRAMA(S) : LLAMADA POR FRVAL01 Y FRRNK01                    *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 331241                                           *
001600* NOMBRE      : VALIDADOR ESTRUCTURAL DE PORTAFOLIO              *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    08/09/1990 RCV  SOL-00550 CREACION - CUADRE DE CUOTAS       *
002100*    19/04/1993 RCV  SOL-01102 TOLERANCIA DE CUADRE CONFIGURABLE *
002200*    30/11/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002300*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002400*    11/08/2006 PEDR SOL-02790 SE AGREGA VALIDACION DE RANGO     *
002500*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: LA RUTINA SE  *
002600*                    REUTILIZA COMO VALIDADOR ESTRUCTURAL DEL    *
002700*                    MOTOR FOLIORANK (PORTAFOLIOS SIMULADOS)     *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    FRVALC1.
003100 AUTHOR.        R. CASTELLANOS.
003200 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.  08/09/1990.
003400 DATE-COMPILED. 10/01/2026.
003500 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*               C A M P O S    D E    T R A B A J O              *
004400******************************************************************
004500 01  WKS-CAMPOS-DE-TRABAJO.
004600     02  WKS-PROGRAMA           PIC X(08) VALUE 'FRVALC1'.
004700     02  WKS-I                  PIC 9(02) COMP VALUE ZEROS.
004800     02  WKS-SUMA-PESOS         PIC 9(05) COMP VALUE ZEROS.
004900     02  WKS-TOLERANCIA-MIL     PIC 9(05) COMP VALUE 0.
005000     02  WKS-DIFERENCIA         PIC S9(05) COMP VALUE ZEROS.
005100     02  WKS-DIF-ABS            PIC 9(05) COMP VALUE ZEROS.
005200 01  WKS-TRABAJO-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
005300     02  FILLER                 PIC X(08).
005400     02  FILLER                 PIC 9(02) COMP.
005500     02  FILLER                 PIC 9(05) COMP
005600                      OCCURS 2 TIMES.
005700     02  FILLER                 PIC S9(05) COMP.
005800     02  FILLER                 PIC 9(05) COMP.
005900 01  WKS-TOLERANCIA-EDIT REDEFINES WKS-TOLERANCIA-MIL.
006000     02  FILLER                 PIC 9(05) COMP.
006100******************************************************************
006200*          AREA DE RASTREO PARA BITACORA DE RECHAZOS             *
006300******************************************************************
006400 01  WKS-TRAZA-RECHAZO.
006500     02  WKS-TRAZA-INDICE       PIC 9(02).
006600     02  FILLER                 PIC X(01) VALUE SPACE.
006700     02  WKS-TRAZA-CLASE        PIC X(20).
006800     02  FILLER                 PIC X(01) VALUE SPACE.
006900     02  WKS-TRAZA-PESO         PIC ZZ9.
007000 01  WKS-TRAZA-RECHAZO-R1 REDEFINES WKS-TRAZA-RECHAZO.
007100     02  FILLER                 PIC X(27).
007200 LINKAGE SECTION.
007300 01  LK-PORTFOLIO.
007400     02  LK-PORTFOLIO-NAME      PIC X(40).
007500     02  LK-ALLOC-COUNT         PIC 9(02).
007600     02  LK-ALLOC-ENTRY OCCURS 5 TIMES.
007700         04  LK-ASSET-CLASS     PIC X(20).
007800         04  LK-WEIGHT          PIC 9(03).
007900     02  LK-RATIONALE           PIC X(160).
008000 01  LK-RESULTADO.
008100     02  LK-VALIDO              PIC X(01).
008200         88  LK-ES-VALIDO                  VALUE 'S'.
008300         88  LK-NO-ES-VALIDO               VALUE 'N'.
008400     02  LK-MENSAJE             PIC X(40).
008500 PROCEDURE DIVISION USING LK-PORTFOLIO LK-RESULTADO.
008600 000-PRINCIPAL SECTION.
008700     SET LK-ES-VALIDO          TO TRUE
008800     MOVE 'VALID'              TO LK-MENSAJE
008900     PERFORM 100-VALIDA-ESTRUCTURA THRU 100-VALIDA-ESTRUCTURA-E
009000     GOBACK.
009100 000-PRINCIPAL-E. EXIT.
009200******************************************************************
009300*    100-VALIDA-ESTRUCTURA : APLICA LAS REGLAS ESTRUCTURALES     *
009400*    DEL PORTAFOLIO EN EL ORDEN DEL CONTRATO DEL MOTOR.          *
009500******************************************************************
009600 100-VALIDA-ESTRUCTURA SECTION.
009700     IF LK-PORTFOLIO-NAME = SPACES
009800        SET LK-NO-ES-VALIDO    TO TRUE
009900        MOVE 'NOMBRE DE PORTAFOLIO VACIO' TO LK-MENSAJE
010000        GO TO 100-VALIDA-ESTRUCTURA-E
010100     END-IF
010200     IF LK-RATIONALE = SPACES
010300        SET LK-NO-ES-VALIDO    TO TRUE
010400        MOVE 'JUSTIFICACION VACIA' TO LK-MENSAJE
010500        GO TO 100-VALIDA-ESTRUCTURA-E
010600     END-IF
010700     IF LK-ALLOC-COUNT = ZERO
010800        SET LK-NO-ES-VALIDO    TO TRUE
010900        MOVE 'LISTA DE ASIGNACIONES VACIA' TO LK-MENSAJE
011000        GO TO 100-VALIDA-ESTRUCTURA-E
011100     END-IF
011200     MOVE ZEROS                TO WKS-SUMA-PESOS
011300     PERFORM 110-VALIDA-ENTRADA VARYING WKS-I FROM 1 BY 1
011400             UNTIL WKS-I > LK-ALLOC-COUNT OR LK-NO-ES-VALIDO
011500     IF LK-ES-VALIDO
011600        COMPUTE WKS-DIFERENCIA = WKS-SUMA-PESOS - 100
011700        IF WKS-DIFERENCIA < ZERO
011800           COMPUTE WKS-DIF-ABS = ZERO - WKS-DIFERENCIA
011900        ELSE
012000           MOVE WKS-DIFERENCIA TO WKS-DIF-ABS
012100        END-IF
012200        IF WKS-DIF-ABS > WKS-TOLERANCIA-MIL
012300           SET LK-NO-ES-VALIDO TO TRUE
012400           MOVE 'SUMA DE PESOS DISTINTA DE 100' TO LK-MENSAJE
012500        END-IF
012600     END-IF.
012700 100-VALIDA-ESTRUCTURA-E. EXIT.
012800
012900 110-VALIDA-ENTRADA SECTION.
013000     MOVE WKS-I                 TO WKS-TRAZA-INDICE
013100     MOVE LK-ASSET-CLASS(WKS-I) TO WKS-TRAZA-CLASE
013200     MOVE LK-WEIGHT(WKS-I)      TO WKS-TRAZA-PESO
013300     IF LK-ASSET-CLASS(WKS-I) = SPACES
013400        SET LK-NO-ES-VALIDO    TO TRUE
013500        MOVE 'CLASE DE ACTIVO VACIA' TO LK-MENSAJE
013600        DISPLAY 'FRVALC1-RECHAZO: ' WKS-TRAZA-RECHAZO-R1
013700        GO TO 110-VALIDA-ENTRADA-E
013800     END-IF
013900     IF LK-WEIGHT(WKS-I) > 100
014000        SET LK-NO-ES-VALIDO    TO TRUE
014100        MOVE 'PESO FUERA DE RANGO 0-100' TO LK-MENSAJE
014200        DISPLAY 'FRVALC1-RECHAZO: ' WKS-TRAZA-RECHAZO-R1
014300        GO TO 110-VALIDA-ENTRADA-E
014400     END-IF
014500     ADD LK-WEIGHT(WKS-I)      TO WKS-SUMA-PESOS.
014600 110-VALIDA-ENTRADA-E. EXIT.
014700
014800
014900
