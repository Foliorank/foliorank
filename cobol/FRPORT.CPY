000100******************************************************************
000200*    BOOK........: FRPORT                                        *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: LAYOUT DEL PORTAFOLIO GENERADO POR EL         *
000600*                  PLANEADOR, INSUMO DE VALIDACION/SIMULACION/   *
000700*                  RANKING (ARCHIVO PORTFOLIO)                   *
000800*    ARCHIVOS....: PORTFOLIO=I (INTERMEDIO, LINEA SECUENCIAL)    *
000900*----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS                                        *
001100*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001200******************************************************************
001300 01  REG-PORTFOLIO.
001400     02  PRT-PORTFOLIO-ID           PIC X(12).
001500     02  PRT-PORTFOLIO-NAME         PIC X(40).
001600     02  PRT-ALLOC-COUNT            PIC 9(02).
001700*          TABLA DE ASIGNACIONES, 5 ENTRADAS FIJAS, SOLO LAS
001800*          PRIMERAS PRT-ALLOC-COUNT SE CONSIDERAN OCUPADAS
001900     02  PRT-ALLOC-ENTRY OCCURS 5 TIMES.
002000         04  PRT-ASSET-CLASS        PIC X(20).
002100         04  PRT-WEIGHT             PIC 9(03).
002200     02  PRT-RATIONALE              PIC X(160).
002300     02  FILLER                     PIC X(01).
