000100******************************************************************
000200*    BOOK........: FRPLANQ                                       *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: LAYOUT DE LA SOLICITUD DE PLANEACION QUE      *
000600*                  LLEGA DEL CANAL DE ENTRADA (ARCHIVO PLANREQ)  *
000700*    ARCHIVOS....: PLANREQ=E (ENTRADA, LINEA SECUENCIAL, 132+01) *
000800*----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001100******************************************************************
001200 01  REG-PLANREQ.
001300     02  PLQ-REQUEST-ID             PIC X(12).
001400     02  PLQ-DESCRIPTION            PIC X(120).
001500     02  FILLER                     PIC X(01).
