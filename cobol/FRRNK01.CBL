000100******************************************************************
000200* FECHA       : 14/03/1994                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                              *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRRNK01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE TODOS LOS PORTAFOLIOS CANDIDATOS, VALIDA Y   *
000800*             : SIMULA CADA UNO, CALCULA EL PUNTAJE NORMALIZADO  *
000900*             : DEL PERFIL V1_BALANCED, ORDENA LOS CANDIDATOS Y  *
001000*             : EMITE EL REPORTE DE CLASIFICACION RANKRPT.       *
001100* ARCHIVOS    : PORTFOLIO=E,RANKRPT=S                            *
001200* ACCION (ES) : R=CLASIFICA CANDIDATOS                           *
001300* PROGRAMA(S) : FRVALC1, FRSIMC1                                 *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 331247                                           *
001600* NOMBRE      : CLASIFICADOR DE PORTAFOLIOS FOLIORANK             *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    14/03/1994 RCV  SOL-01240 CREACION - CLASIFICACION DE       *
002100*                    SOLICITANTES DE CREDITO POR PUNTAJE         *
002200*    02/09/1996 JAM  SOL-01470 SE AGREGA SECCION DE RECHAZADOS   *
002300*                    AL PIE DEL REPORTE DE CLASIFICACION         *
002400*    19/11/1998 EEDR Y2K-0081 REVISION GENERAL PRE-MILENIO,      *
002500*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002600*    07/08/2011 PEDR SOL-03201 SE LIMITA LA TABLA DE CANDIDATOS  *
002700*                    A 200 ENTRADAS POR CORRIDA                  *
002800*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: EL PROGRAMA   *
002900*                    SE REUTILIZA COMO CLASIFICADOR DE           *
003000*                    PORTAFOLIOS SIMULADOS DEL MOTOR FOLIORANK   *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    FRRNK01.
003400 AUTHOR.        R. CASTELLANOS.
003500 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  14/03/1994.
003700 DATE-COMPILED. 10/01/2026.
003800 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PORTFOLIO ASSIGN  TO PORTFOLIO
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-PORTFOLIO
004800                                  FSE-PORTFOLIO.
004900     SELECT RANKRPT   ASSIGN  TO RANKRPT
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS FS-RANKRPT
005200                                  FSE-RANKRPT.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*1 -->PORTAFOLIOS CANDIDATOS A CLASIFICAR
005600 FD  PORTFOLIO.
005700     COPY FRPORT.
005800*2 -->REPORTE DE CLASIFICACION, 133 COLUMNAS
005900 FD  RANKRPT.
006000 01  REG-RANKRPT            PIC X(133).
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300*               C A M P O S    D E    T R A B A J O              *
006400******************************************************************
006500 01  WKS-CAMPOS-DE-TRABAJO.
006600     02  WKS-PROGRAMA-T         PIC X(08) VALUE 'FRRNK01'.
006700     02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
006800         88  WKS-END-PORTFOLIO             VALUE 1.
006900     02  WKS-MASK               PIC ZZZ,ZZZ,ZZ9.
007000     02  WKS-MASK-SCORE         PIC ZZ9.99.
007100     02  WKS-MASK-PORC          PIC ZZ9.9.
007200******************************************************************
007300*        C O N T A D O R E S   E S T A D I S T I C A S           *
007400******************************************************************
007500     02  WKS-TOTAL-CAND         PIC 9(03) COMP VALUE ZEROS.
007600     02  WKS-TOTAL-VALIDOS      PIC 9(03) COMP VALUE ZEROS.
007700     02  WKS-TOTAL-RECHAZADOS   PIC 9(03) COMP VALUE ZEROS.
007800 01  WKS-CONTADORES-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
007900     02  FILLER                 PIC X(08).
008000     02  FILLER                 PIC 9(01) COMP.
008100     02  FILLER                 PIC ZZZ,ZZZ,ZZ9.
008200     02  FILLER                 PIC ZZ9.99.
008300     02  FILLER                 PIC ZZ9.9.
008400     02  FILLER                 PIC 9(03) COMP OCCURS 3 TIMES.
008500******************************************************************
008600*     INDICES Y CONTADORES DE CICLO (TODOS BINARIOS)             *
008700******************************************************************
008800 01  WKS-INDICES.
008900     02  WKS-I                  PIC 9(03) COMP VALUE ZEROS.
009000     02  WKS-J                  PIC 9(03) COMP VALUE ZEROS.
009100     02  WKS-K                  PIC 9(03) COMP VALUE ZEROS.
009200     02  WKS-IX1                PIC 9(03) COMP VALUE ZEROS.
009300     02  WKS-IX2                PIC 9(03) COMP VALUE ZEROS.
009400     02  WKS-TOPE               PIC 9(03) COMP VALUE ZEROS.
009500     02  WKS-TMP-ORDEN          PIC 9(03) COMP VALUE ZEROS.
009600     02  WKS-HUBO-CAMBIO        PIC 9(01) COMP VALUE ZEROS.
009700         88  WKS-SI-HUBO-CAMBIO            VALUE 1.
009800         88  WKS-NO-HUBO-CAMBIO            VALUE 0.
009900 01  WKS-INDICES-R1 REDEFINES WKS-INDICES.
010000     02  FILLER                 PIC 9(03) COMP OCCURS 7 TIMES.
010100     02  FILLER                 PIC 9(01) COMP.
010200******************************************************************
010300*     TABLA DE CANDIDATOS (MAXIMO 200 POR CORRIDA)               *
010400******************************************************************
010500 01  WKS-CANDIDATOS.
010600     02  WKS-CAND-ENTRY OCCURS 200 TIMES.
010700         04  CAND-ID               PIC X(12).
010800         04  CAND-PORTFOLIO.
010900             06  CAND-NAME             PIC X(40).
011000             06  CAND-ALLOC-COUNT      PIC 9(02).
011100             06  CAND-ALLOC-ENTRY OCCURS 5 TIMES.
011200                 08  CAND-ASSET-CLASS  PIC X(20).
011300                 08  CAND-WEIGHT       PIC 9(03).
011400             06  CAND-RATIONALE        PIC X(160).
011500         04  CAND-VALIDO           PIC X(01).
011600             88  CAND-ES-VALIDO               VALUE 'S'.
011700             88  CAND-NO-ES-VALIDO            VALUE 'N'.
011800         04  CAND-MENSAJE          PIC X(40).
011900         04  CAND-RETURN           PIC S9(03)V9(1).
012000         04  CAND-VOLATILITY       PIC S9(03)V9(1).
012100         04  CAND-STAB-RAW         PIC S9(01)V9(4) COMP-3.
012200         04  CAND-RETURN-NORM      PIC S9(01)V9(4) COMP-3.
012300         04  CAND-RISK-NORM        PIC S9(01)V9(4) COMP-3.
012400         04  CAND-DRAWDOWN-NORM    PIC S9(01)V9(4) COMP-3.
012500         04  CAND-STAB-NORM        PIC S9(01)V9(4) COMP-3.
012600         04  CAND-COMPLETE-NORM    PIC S9(01)V9(4) COMP-3.
012700         04  CAND-SCORE            PIC S9(03)V9(02) COMP-3.
012800         04  CAND-RANGO            PIC 9(03).
012900******************************************************************
013000*     TABLA DE ORDEN (APUNTA A WKS-CAND-ENTRY POR POSICION)      *
013100******************************************************************
013200 01  WKS-TABLA-ORDEN.
013300     02  WKS-ORDEN OCCURS 200 TIMES PIC 9(03) COMP.
013400******************************************************************
013500*     TABLA DE CANDIDATOS RECHAZADOS EN EL PRECHEQUEO            *
013600******************************************************************
013700 01  WKS-RECHAZOS.
013800     02  WKS-REJ-ENTRY OCCURS 200 TIMES.
013900         04  REJ-IDX               PIC 9(03).
014000         04  REJ-CODE              PIC X(20).
014100         04  REJ-TEXT              PIC X(120).
014200******************************************************************
014300*     ACUMULADORES DE MINIMO Y MAXIMO DEL LOTE VALIDO            *
014400******************************************************************
014500 01  WKS-MINMAX.
014600     02  WKS-MIN-RET            PIC S9(03)V9(1) COMP-3.
014700     02  WKS-MAX-RET            PIC S9(03)V9(1) COMP-3.
014800     02  WKS-MIN-VOL            PIC S9(03)V9(1) COMP-3.
014900     02  WKS-MAX-VOL            PIC S9(03)V9(1) COMP-3.
015000     02  WKS-MIN-STAB           PIC S9(01)V9(4) COMP-3.
015100     02  WKS-MAX-STAB           PIC S9(01)V9(4) COMP-3.
015200 01  WKS-MINMAX-R1 REDEFINES WKS-MINMAX.
015300     02  FILLER                 PIC S9(03)V9(1) COMP-3
015400                                 OCCURS 4 TIMES.
015500     02  FILLER                 PIC S9(01)V9(4) COMP-3
015600                                 OCCURS 2 TIMES.
015700******************************************************************
015800*     AREA DE RESULTADO DE LA VALIDACION (FRVALC1)               *
015900******************************************************************
016000 01  WKS-VAL-RESULTADO.
016100     02  WKS-VAL-VALIDO         PIC X(01).
016200         88  WKS-VAL-ES-VALIDO             VALUE 'S'.
016300         88  WKS-VAL-NO-ES-VALIDO          VALUE 'N'.
016400     02  WKS-VAL-MENSAJE        PIC X(40).
016500******************************************************************
016600*     AREA DE RESULTADO DE LA SIMULACION (FRSIMC1)                *
016700******************************************************************
016800 01  WKS-SIM-RESULTADO.
016900     02  WKS-SIMR-PORT-NAME     PIC X(40).
017000     02  WKS-SIMR-RETURN        PIC S9(03)V9(1).
017100     02  WKS-SIMR-VOLATILITY    PIC S9(03)V9(1).
017200     02  WKS-SIMR-HORIZON       PIC X(10).
017300     02  WKS-SIMR-VERSION       PIC X(05).
017400******************************************************************
017500*     LINEAS DE IMPRESION DEL REPORTE RANKRPT (133 COLUMNAS)     *
017600******************************************************************
017700 01  WKS-LIN-ENCAB1             PIC X(133).
017800 01  WKS-LIN-ENCAB2             PIC X(133).
017900 01  WKS-LIN-RESUMEN            PIC X(133).
018000 01  WKS-LIN-DETALLE            PIC X(133).
018100 01  WKS-LIN-DESGLOSE           PIC X(133).
018200 01  WKS-LIN-NOTA               PIC X(133).
018300 01  WKS-LIN-RECHAZO            PIC X(133).
018400 01  WKS-LIN-TOTALES            PIC X(133).
018500******************************************************************
018600*     AREAS AUXILIARES PARA FORMATEAR EL CUERPO DEL REPORTE      *
018700******************************************************************
018800 01  WKS-AUX-NOTA               PIC X(200).
018900 01  WKS-AUX-NOTA-PTR           PIC 9(03) COMP VALUE 1.
019000 01  WKS-AUX-SCORE-1D           PIC S9(03)V9(1).
019100 01  WKS-MASK-SCORE-1D          PIC ZZ9.9.
019200 01  WKS-AUX-CONTRIB-1D         PIC S9(01)V9(1).
019300******************************************************************
019400*     FECHA DE CORRIDA PARA EL ENCABEZADO DEL REPORTE RANKRPT     *
019500******************************************************************
019600 01  WKS-FECHA-CORRIDA.
019700     02  WKS-FECHA-ANIO             PIC 9(04) VALUE ZEROS.
019800     02  WKS-FECHA-MES              PIC 9(02) VALUE ZEROS.
019900     02  WKS-FECHA-DIA              PIC 9(02) VALUE ZEROS.
020000 01  WKS-FECHA-EDIT                 PIC X(10) VALUE SPACES.
020100 COPY FRRANK.
020200 COPY FRREJ.
020300 COPY FRSTAT.
020400 COPY FRCONST.
020500 LINKAGE SECTION.
020600 PROCEDURE DIVISION.
020700 000-PRINCIPAL SECTION.
020800     ACCEPT WKS-FECHA-CORRIDA   FROM DATE YYYYMMDD
020900     MOVE WKS-FECHA-ANIO        TO WKS-FECHA-EDIT(1:4)
021000     MOVE '-'                   TO WKS-FECHA-EDIT(5:1)
021100     MOVE WKS-FECHA-MES         TO WKS-FECHA-EDIT(6:2)
021200     MOVE '-'                   TO WKS-FECHA-EDIT(8:1)
021300     MOVE WKS-FECHA-DIA         TO WKS-FECHA-EDIT(9:2)
021400     PERFORM 100-ABRIR-ARCHIVOS
021500     PERFORM 120-CARGAR-CANDIDATOS UNTIL WKS-END-PORTFOLIO
021600     IF WKS-TOTAL-CAND EQUAL ZERO
021700        DISPLAY '>>> NO HAY CANDIDATOS EN PORTFOLIO <<<'
021800                UPON CONSOLE
021900        MOVE  91                TO RETURN-CODE
022000        PERFORM 900-CERRAR-ARCHIVOS
022100        STOP RUN
022200     END-IF
022300     PERFORM 200-VALIDA-Y-SIMULA VARYING WKS-I FROM 1 BY 1
022400             UNTIL WKS-I > WKS-TOTAL-CAND
022500     IF WKS-TOTAL-VALIDOS EQUAL ZERO
022600        DISPLAY '>>> NINGUN CANDIDATO PASO LA VALIDACION <<<'
022700                UPON CONSOLE
022800        MOVE  91                TO RETURN-CODE
022900        PERFORM 900-CERRAR-ARCHIVOS
023000        STOP RUN
023100     END-IF
023200     PERFORM 300-CALCULA-MIN-MAX
023300     PERFORM 400-CALCULA-PUNTAJES VARYING WKS-J FROM 1 BY 1
023400             UNTIL WKS-J > WKS-TOTAL-VALIDOS
023500     PERFORM 500-ORDENAR-CANDIDATOS
023600     PERFORM 600-ASIGNAR-RANGOS
023700     PERFORM 700-IMPRIME-REPORTE
023800     PERFORM 900-CERRAR-ARCHIVOS
023900     STOP RUN.
024000 000-PRINCIPAL-E. EXIT.
024100******************************************************************
024200*    100-ABRIR-ARCHIVOS : ABRE EL ARCHIVO DE PORTAFOLIOS Y EL    *
024300*    REPORTE DE CLASIFICACION Y POSICIONA EL PRIMER CANDIDATO.   *
024400******************************************************************
024500 100-ABRIR-ARCHIVOS SECTION.
024600     MOVE WKS-PROGRAMA-T        TO PROGRAMA
024700     OPEN INPUT  PORTFOLIO
024800          OUTPUT RANKRPT
024900     IF FS-PORTFOLIO NOT EQUAL 0
025000        MOVE 'OPEN'             TO ACCION
025100        MOVE SPACES             TO LLAVE
025200        MOVE 'PORTFOLIO'        TO ARCHIVO
025300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025400                               FS-PORTFOLIO, FSE-PORTFOLIO
025500        DISPLAY '>>> ERROR AL ABRIR PORTFOLIO <<<' UPON CONSOLE
025600        MOVE  91                TO RETURN-CODE
025700        STOP RUN
025800     END-IF
025900     IF FS-RANKRPT NOT EQUAL 0
026000        MOVE 'OPEN'             TO ACCION
026100        MOVE SPACES             TO LLAVE
026200        MOVE 'RANKRPT'          TO ARCHIVO
026300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026400                               FS-RANKRPT, FSE-RANKRPT
026500        DISPLAY '>>> ERROR AL ABRIR RANKRPT <<<' UPON CONSOLE
026600        MOVE  91                TO RETURN-CODE
026700        STOP RUN
026800     END-IF
026900     PERFORM 110-LEER-PORTFOLIO.
027000 100-ABRIR-ARCHIVOS-E. EXIT.
027100
027200 110-LEER-PORTFOLIO SECTION.
027300     READ PORTFOLIO
027400          AT END
027500             SET WKS-END-PORTFOLIO TO TRUE
027600     END-READ.
027700 110-LEER-PORTFOLIO-E. EXIT.
027800******************************************************************
027900*    120-CARGAR-CANDIDATOS : COPIA EL REGISTRO DE ENTRADA A LA   *
028000*    TABLA DE CANDIDATOS Y LEE EL SIGUIENTE, HASTA 200.          *
028100******************************************************************
028200 120-CARGAR-CANDIDATOS SECTION.
028300     IF WKS-TOTAL-CAND EQUAL 200
028400        DISPLAY '>>> TABLA DE CANDIDATOS LLENA - SE IGNORA '
028500                PRT-PORTFOLIO-ID UPON CONSOLE
028600        PERFORM 110-LEER-PORTFOLIO
028700        GO TO 120-CARGAR-CANDIDATOS-E
028800     END-IF
028900     ADD 1                      TO WKS-TOTAL-CAND
029000     MOVE PRT-PORTFOLIO-ID      TO CAND-ID(WKS-TOTAL-CAND)
029100     MOVE PRT-PORTFOLIO-NAME    TO CAND-NAME(WKS-TOTAL-CAND)
029200     MOVE PRT-ALLOC-COUNT       TO
029300          CAND-ALLOC-COUNT(WKS-TOTAL-CAND)
029400     MOVE PRT-ASSET-CLASS(1)    TO
029500          CAND-ASSET-CLASS(WKS-TOTAL-CAND 1)
029600     MOVE PRT-WEIGHT(1)         TO
029700          CAND-WEIGHT(WKS-TOTAL-CAND 1)
029800     MOVE PRT-ASSET-CLASS(2)    TO
029900          CAND-ASSET-CLASS(WKS-TOTAL-CAND 2)
030000     MOVE PRT-WEIGHT(2)         TO
030100          CAND-WEIGHT(WKS-TOTAL-CAND 2)
030200     MOVE PRT-ASSET-CLASS(3)    TO
030300          CAND-ASSET-CLASS(WKS-TOTAL-CAND 3)
030400     MOVE PRT-WEIGHT(3)         TO
030500          CAND-WEIGHT(WKS-TOTAL-CAND 3)
030600     MOVE PRT-ASSET-CLASS(4)    TO
030700          CAND-ASSET-CLASS(WKS-TOTAL-CAND 4)
030800     MOVE PRT-WEIGHT(4)         TO
030900          CAND-WEIGHT(WKS-TOTAL-CAND 4)
031000     MOVE PRT-ASSET-CLASS(5)    TO
031100          CAND-ASSET-CLASS(WKS-TOTAL-CAND 5)
031200     MOVE PRT-WEIGHT(5)         TO
031300          CAND-WEIGHT(WKS-TOTAL-CAND 5)
031400     MOVE PRT-RATIONALE         TO
031500          CAND-RATIONALE(WKS-TOTAL-CAND)
031600     MOVE ZEROS                 TO CAND-RANGO(WKS-TOTAL-CAND)
031700     PERFORM 110-LEER-PORTFOLIO.
031800 120-CARGAR-CANDIDATOS-E. EXIT.
031900******************************************************************
032000*    200-VALIDA-Y-SIMULA : APLICA LA VALIDACION DE ESTRUCTURA A  *
032100*    CADA CANDIDATO; LOS VALIDOS SE SIMULAN Y ENTRAN A LA TABLA  *
032200*    DE ORDEN, LOS INVALIDOS PASAN A LA TABLA DE RECHAZOS.       *
032300******************************************************************
032400 200-VALIDA-Y-SIMULA SECTION.
032500     CALL 'FRVALC1' USING CAND-PORTFOLIO(WKS-I)
032600                           WKS-VAL-RESULTADO
032700     IF WKS-VAL-NO-ES-VALIDO
032800        SET CAND-NO-ES-VALIDO(WKS-I) TO TRUE
032900        MOVE WKS-VAL-MENSAJE    TO CAND-MENSAJE(WKS-I)
033000        ADD 1                   TO WKS-TOTAL-RECHAZADOS
033100        COMPUTE REJ-IDX(WKS-TOTAL-RECHAZADOS) = WKS-I - 1
033200        MOVE 'validation_failed' TO
033300             REJ-CODE(WKS-TOTAL-RECHAZADOS)
033400        MOVE WKS-VAL-MENSAJE    TO
033500             REJ-TEXT(WKS-TOTAL-RECHAZADOS)
033600        GO TO 200-VALIDA-Y-SIMULA-E
033700     END-IF
033800     SET CAND-ES-VALIDO(WKS-I)  TO TRUE
033900     CALL 'FRSIMC1' USING CAND-PORTFOLIO(WKS-I)
034000                           WKS-SIM-RESULTADO
034100     MOVE WKS-SIMR-RETURN       TO CAND-RETURN(WKS-I)
034200     MOVE WKS-SIMR-VOLATILITY   TO CAND-VOLATILITY(WKS-I)
034300     COMPUTE CAND-STAB-RAW(WKS-I) ROUNDED =
034400             1 / (1 + WKS-SIMR-VOLATILITY)
034500     ADD 1                      TO WKS-TOTAL-VALIDOS
034600     MOVE WKS-I                 TO WKS-ORDEN(WKS-TOTAL-VALIDOS).
034700 200-VALIDA-Y-SIMULA-E. EXIT.
034800******************************************************************
034900*    300-CALCULA-MIN-MAX : RECORRE LA TABLA DE ORDEN (SOLO       *
035000*    CANDIDATOS VALIDOS) Y OBTIENE EL MINIMO Y MAXIMO DE         *
035100*    RENDIMIENTO, VOLATILIDAD Y ESTABILIDAD DEL LOTE.            *
035200******************************************************************
035300 300-CALCULA-MIN-MAX SECTION.
035400     PERFORM 310-COMPARA-MIN-MAX VARYING WKS-J FROM 1 BY 1
035500             UNTIL WKS-J > WKS-TOTAL-VALIDOS.
035600 300-CALCULA-MIN-MAX-E. EXIT.
035700
035800 310-COMPARA-MIN-MAX SECTION.
035900     MOVE WKS-ORDEN(WKS-J)      TO WKS-IX1
036000     IF WKS-J EQUAL 1
036100        MOVE CAND-RETURN(WKS-IX1)    TO WKS-MIN-RET
036200        MOVE CAND-RETURN(WKS-IX1)    TO WKS-MAX-RET
036300        MOVE CAND-VOLATILITY(WKS-IX1) TO WKS-MIN-VOL
036400        MOVE CAND-VOLATILITY(WKS-IX1) TO WKS-MAX-VOL
036500        MOVE CAND-STAB-RAW(WKS-IX1)  TO WKS-MIN-STAB
036600        MOVE CAND-STAB-RAW(WKS-IX1)  TO WKS-MAX-STAB
036700        GO TO 310-COMPARA-MIN-MAX-E
036800     END-IF
036900     IF CAND-RETURN(WKS-IX1) < WKS-MIN-RET
037000        MOVE CAND-RETURN(WKS-IX1)    TO WKS-MIN-RET
037100     END-IF
037200     IF CAND-RETURN(WKS-IX1) > WKS-MAX-RET
037300        MOVE CAND-RETURN(WKS-IX1)    TO WKS-MAX-RET
037400     END-IF
037500     IF CAND-VOLATILITY(WKS-IX1) < WKS-MIN-VOL
037600        MOVE CAND-VOLATILITY(WKS-IX1) TO WKS-MIN-VOL
037700     END-IF
037800     IF CAND-VOLATILITY(WKS-IX1) > WKS-MAX-VOL
037900        MOVE CAND-VOLATILITY(WKS-IX1) TO WKS-MAX-VOL
038000     END-IF
038100     IF CAND-STAB-RAW(WKS-IX1) < WKS-MIN-STAB
038200        MOVE CAND-STAB-RAW(WKS-IX1)  TO WKS-MIN-STAB
038300     END-IF
038400     IF CAND-STAB-RAW(WKS-IX1) > WKS-MAX-STAB
038500        MOVE CAND-STAB-RAW(WKS-IX1)  TO WKS-MAX-STAB
038600     END-IF.
038700 310-COMPARA-MIN-MAX-E. EXIT.
038800******************************************************************
038900*    400-CALCULA-PUNTAJES : NORMALIZA CADA METRICA DEL           *
039000*    CANDIDATO CONTRA EL MINIMO Y MAXIMO DEL LOTE Y OBTIENE EL   *
039100*    PUNTAJE TOTAL PONDERADO DEL PERFIL V1_BALANCED.             *
039200******************************************************************
039300 400-CALCULA-PUNTAJES SECTION.
039400     MOVE WKS-ORDEN(WKS-J)      TO WKS-IX1
039500     IF WKS-MAX-RET EQUAL WKS-MIN-RET
039600        MOVE .5000               TO CAND-RETURN-NORM(WKS-IX1)
039700     ELSE
039800        COMPUTE CAND-RETURN-NORM(WKS-IX1) ROUNDED =
039900           (CAND-RETURN(WKS-IX1) - WKS-MIN-RET) /
040000           (WKS-MAX-RET - WKS-MIN-RET)
040100     END-IF
040200     IF WKS-MAX-VOL EQUAL WKS-MIN-VOL
040300        MOVE .5000               TO CAND-RISK-NORM(WKS-IX1)
040400     ELSE
040500        COMPUTE CAND-RISK-NORM(WKS-IX1) ROUNDED =
040600           1 - ((CAND-VOLATILITY(WKS-IX1) - WKS-MIN-VOL) /
040700           (WKS-MAX-VOL - WKS-MIN-VOL))
040800     END-IF
040900     MOVE .5000                  TO CAND-DRAWDOWN-NORM(WKS-IX1)
041000     IF WKS-MAX-STAB EQUAL WKS-MIN-STAB
041100        MOVE .5000               TO CAND-STAB-NORM(WKS-IX1)
041200     ELSE
041300        COMPUTE CAND-STAB-NORM(WKS-IX1) ROUNDED =
041400           (CAND-STAB-RAW(WKS-IX1) - WKS-MIN-STAB) /
041500           (WKS-MAX-STAB - WKS-MIN-STAB)
041600     END-IF
041700     MOVE 1.0000                TO CAND-COMPLETE-NORM(WKS-IX1)
041800     COMPUTE CAND-SCORE(WKS-IX1) ROUNDED =
041900             100 * (
042000             (PESO-RETORNO      * CAND-RETURN-NORM(WKS-IX1)) +
042100             (PESO-RIESGO       * CAND-RISK-NORM(WKS-IX1))   +
042200             (PESO-DRAWDOWN     * CAND-DRAWDOWN-NORM(WKS-IX1)) +
042300             (PESO-ESTABILIDAD  * CAND-STAB-NORM(WKS-IX1))   +
042400             (PESO-COMPLETITUD  * CAND-COMPLETE-NORM(WKS-IX1))
042500             ).
042600 400-CALCULA-PUNTAJES-E. EXIT.
042700******************************************************************
042800*    500-ORDENAR-CANDIDATOS : ORDENA WKS-ORDEN POR PUNTAJE       *
042900*    DESCENDENTE (EL EMPATE DE DRAWDOWN NUNCA OCURRE PUES ES     *
043000*    CONSTANTE) Y POR ID DE CANDIDATO ASCENDENTE.                *
043100******************************************************************
043200 500-ORDENAR-CANDIDATOS SECTION.
043300     MOVE WKS-TOTAL-VALIDOS     TO WKS-TOPE
043400     SET WKS-SI-HUBO-CAMBIO     TO TRUE
043500     PERFORM 510-PASADA-BURBUJA UNTIL WKS-NO-HUBO-CAMBIO.
043600 500-ORDENAR-CANDIDATOS-E. EXIT.
043700
043800 510-PASADA-BURBUJA SECTION.
043900     SET WKS-NO-HUBO-CAMBIO     TO TRUE
044000     SUBTRACT 1 FROM WKS-TOPE
044100     PERFORM 520-COMPARA-PAR VARYING WKS-K FROM 1 BY 1
044200             UNTIL WKS-K > WKS-TOPE.
044300 510-PASADA-BURBUJA-E. EXIT.
044400
044500 520-COMPARA-PAR SECTION.
044600     MOVE WKS-ORDEN(WKS-K)      TO WKS-IX1
044700     COMPUTE WKS-J = WKS-K + 1
044800     MOVE WKS-ORDEN(WKS-J)      TO WKS-IX2
044900     IF CAND-SCORE(WKS-IX1) < CAND-SCORE(WKS-IX2)
045000        PERFORM 530-INTERCAMBIA THRU 530-INTERCAMBIA-E
045100        GO TO 520-COMPARA-PAR-E
045200     END-IF
045300     IF CAND-SCORE(WKS-IX1) EQUAL CAND-SCORE(WKS-IX2)
045400        AND CAND-ID(WKS-IX1) > CAND-ID(WKS-IX2)
045500        PERFORM 530-INTERCAMBIA THRU 530-INTERCAMBIA-E
045600     END-IF.
045700 520-COMPARA-PAR-E. EXIT.
045800
045900 530-INTERCAMBIA SECTION.
046000     MOVE WKS-ORDEN(WKS-K)      TO WKS-TMP-ORDEN
046100     MOVE WKS-ORDEN(WKS-J)      TO WKS-ORDEN(WKS-K)
046200     MOVE WKS-TMP-ORDEN         TO WKS-ORDEN(WKS-J)
046300     SET WKS-SI-HUBO-CAMBIO     TO TRUE.
046400 530-INTERCAMBIA-E. EXIT.
046500******************************************************************
046600*    600-ASIGNAR-RANGOS : GRABA EN CADA CANDIDATO VALIDO SU      *
046700*    POSICION FINAL DENTRO DE LA TABLA DE ORDEN YA ORDENADA.     *
046800******************************************************************
046900 600-ASIGNAR-RANGOS SECTION.
047000     PERFORM 610-MARCA-RANGO VARYING WKS-J FROM 1 BY 1
047100             UNTIL WKS-J > WKS-TOTAL-VALIDOS.
047200 600-ASIGNAR-RANGOS-E. EXIT.
047300
047400 610-MARCA-RANGO SECTION.
047500     MOVE WKS-ORDEN(WKS-J)      TO WKS-IX1
047600     MOVE WKS-J                 TO CAND-RANGO(WKS-IX1).
047700 610-MARCA-RANGO-E. EXIT.
047800******************************************************************
047900*    700-IMPRIME-REPORTE : EMITE EL ENCABEZADO, EL DETALLE DE    *
048000*    CADA CANDIDATO EN ORDEN DE CLASIFICACION, LA SECCION DE     *
048100*    RECHAZADOS Y LOS TOTALES DE CONTROL DEL REPORTE RANKRPT.    *
048200******************************************************************
048300 700-IMPRIME-REPORTE SECTION.
048400     PERFORM 710-IMP-ENCABEZADO THRU 710-IMP-ENCABEZADO-E
048500     PERFORM 730-IMP-DETALLE VARYING WKS-J FROM 1 BY 1
048600             UNTIL WKS-J > WKS-TOTAL-VALIDOS
048700     PERFORM 740-IMP-RECHAZO VARYING WKS-J FROM 1 BY 1
048800             UNTIL WKS-J > WKS-TOTAL-RECHAZADOS
048900     PERFORM 750-IMP-TOTALES THRU 750-IMP-TOTALES-E.
049000 700-IMPRIME-REPORTE-E. EXIT.
049100
049200 710-IMP-ENCABEZADO SECTION.
049300     MOVE SPACES                TO WKS-LIN-ENCAB1
049400     MOVE 'FOLIORANK RANKING REPORT' TO WKS-LIN-ENCAB1(2:25)
049500     WRITE REG-RANKRPT FROM WKS-LIN-ENCAB1 AFTER PAGE
049600     MOVE SPACES                TO WKS-LIN-ENCAB2
049700     MOVE 'PERFIL DE PUNTAJE: ' TO WKS-LIN-ENCAB2(2:20)
049800     MOVE RANK-PERFIL-ACTUAL    TO WKS-LIN-ENCAB2(22:15)
049900     MOVE 'FECHA CORRIDA: ' TO WKS-LIN-ENCAB2(45:16)
050000     MOVE WKS-FECHA-EDIT        TO WKS-LIN-ENCAB2(61:10)
050100     WRITE REG-RANKRPT FROM WKS-LIN-ENCAB2 AFTER 1 LINE
050200     MOVE SPACES                TO WKS-LIN-RESUMEN
050300     MOVE WKS-TOTAL-CAND        TO WKS-MASK
050400     MOVE 'CANDIDATOS LEIDOS : ' TO WKS-LIN-RESUMEN(2:21)
050500     MOVE WKS-MASK              TO WKS-LIN-RESUMEN(23:11)
050600     MOVE WKS-TOTAL-VALIDOS     TO WKS-MASK
050700     MOVE 'VALIDOS : '         TO WKS-LIN-RESUMEN(35:10)
050800     MOVE WKS-MASK              TO WKS-LIN-RESUMEN(45:11)
050900     MOVE WKS-TOTAL-RECHAZADOS  TO WKS-MASK
051000     MOVE 'RECHAZADOS : '      TO WKS-LIN-RESUMEN(57:13)
051100     MOVE WKS-MASK              TO WKS-LIN-RESUMEN(70:11)
051200     WRITE REG-RANKRPT FROM WKS-LIN-RESUMEN AFTER 1 LINE.
051300 710-IMP-ENCABEZADO-E. EXIT.
051400******************************************************************
051500*    730-IMP-DETALLE : UNA LINEA DE ENCABEZADO POR CANDIDATO,    *
051600*    CINCO LINEAS DE DESGLOSE DE METRICAS Y LA NOTA DE TEXTO.    *
051700******************************************************************
051800 730-IMP-DETALLE SECTION.
051900     MOVE WKS-ORDEN(WKS-J)      TO WKS-IX1
052000     PERFORM 731-ARMA-RANKED-ITEM THRU 731-ARMA-RANKED-ITEM-E
052100     MOVE SPACES                TO WKS-LIN-DETALLE
052200     MOVE RNK-POSITION          TO WKS-LIN-DETALLE(2:3)
052300     MOVE RNK-PORTFOLIO-NAME    TO WKS-LIN-DETALLE(6:40)
052400     MOVE RNK-TOTAL-SCORE       TO WKS-MASK-SCORE
052500     MOVE WKS-MASK-SCORE        TO WKS-LIN-DETALLE(47:7)
052600     MOVE RNK-RETURN-RAW        TO WKS-MASK-PORC
052700     MOVE WKS-MASK-PORC         TO WKS-LIN-DETALLE(55:6)
052800     MOVE RNK-RISK-RAW          TO WKS-MASK-PORC
052900     MOVE WKS-MASK-PORC         TO WKS-LIN-DETALLE(62:6)
053000     WRITE REG-RANKRPT FROM WKS-LIN-DETALLE AFTER 2 LINES
053100     PERFORM 735-IMP-DESGLOSE THRU 735-IMP-DESGLOSE-E
053200     PERFORM 736-IMP-DESGLOSE-RIESGO THRU
053300             736-IMP-DESGLOSE-RIESGO-E
053400     PERFORM 737-IMP-DESGLOSE-DRAW THRU
053500             737-IMP-DESGLOSE-DRAW-E
053600     PERFORM 738-IMP-DESGLOSE-ESTAB THRU
053700             738-IMP-DESGLOSE-ESTAB-E
053800     PERFORM 739-IMP-DESGLOSE-COMPL THRU
053900             739-IMP-DESGLOSE-COMPL-E
054000     PERFORM 745-IMP-NOTA THRU 745-IMP-NOTA-E.
054100 730-IMP-DETALLE-E. EXIT.
054200******************************************************************
054300*    731-ARMA-RANKED-ITEM : TRASLADA LOS DATOS DEL CANDIDATO DE  *
054400*    LA TABLA DE TRABAJO AL LAYOUT DE DETALLE DEL REPORTE.       *
054500******************************************************************
054600 731-ARMA-RANKED-ITEM SECTION.
054700     MOVE CAND-RANGO(WKS-IX1)       TO RNK-POSITION
054800     MOVE CAND-ID(WKS-IX1)          TO RNK-PORTFOLIO-ID
054900     MOVE CAND-NAME(WKS-IX1)        TO RNK-PORTFOLIO-NAME
055000     MOVE CAND-SCORE(WKS-IX1)       TO RNK-TOTAL-SCORE
055100     MOVE CAND-RETURN(WKS-IX1)      TO RNK-RETURN-RAW
055200     MOVE CAND-RETURN-NORM(WKS-IX1) TO RNK-RETURN-NORM
055300     MOVE CAND-VOLATILITY(WKS-IX1)  TO RNK-RISK-RAW
055400     MOVE CAND-RISK-NORM(WKS-IX1)   TO RNK-RISK-NORM
055500     MOVE CAND-DRAWDOWN-NORM(WKS-IX1) TO RNK-DRAWDOWN-NORM
055600     MOVE CAND-STAB-RAW(WKS-IX1)    TO RNK-STABILITY-RAW
055700     MOVE CAND-STAB-NORM(WKS-IX1)   TO RNK-STABILITY-NORM
055800     MOVE CAND-COMPLETE-NORM(WKS-IX1) TO RNK-COMPLETE-NORM
055900     MOVE SPACES                    TO RNK-NOTES.
056000 731-ARMA-RANKED-ITEM-E. EXIT.
056100******************************************************************
056200*    735..739 - UNA SECCION DE DESGLOSE POR CADA METRICA DEL     *
056300*    PERFIL V1_BALANCED (NOMBRE, CRUDO, NORMALIZADO, PESO Y      *
056400*    CONTRIBUCION AL PUNTAJE TOTAL = PESO X NORMALIZADO).        *
056500******************************************************************
056600 735-IMP-DESGLOSE SECTION.
056700     MOVE SPACES                TO WKS-LIN-DESGLOSE
056800     MOVE 'RETORNO     '        TO WKS-LIN-DESGLOSE(3:12)
056900     MOVE RNK-RETURN-RAW        TO WKS-MASK-PORC
057000     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(16:6)
057100     MOVE RNK-RETURN-NORM       TO WKS-AUX-SCORE-1D
057200     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-PORC
057300     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(24:6)
057400     MOVE PESO-RETORNO          TO WKS-MASK-PORC
057500     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(32:6)
057600     COMPUTE WKS-AUX-CONTRIB-1D ROUNDED =
057700             PESO-RETORNO * RNK-RETURN-NORM
057800     MOVE WKS-AUX-CONTRIB-1D    TO WKS-MASK-PORC
057900     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(40:6)
058000     WRITE REG-RANKRPT FROM WKS-LIN-DESGLOSE AFTER 1 LINE.
058100 735-IMP-DESGLOSE-E. EXIT.
058200
058300 736-IMP-DESGLOSE-RIESGO SECTION.
058400     MOVE SPACES                TO WKS-LIN-DESGLOSE
058500     MOVE 'RIESGO      '        TO WKS-LIN-DESGLOSE(3:12)
058600     MOVE RNK-RISK-RAW          TO WKS-MASK-PORC
058700     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(16:6)
058800     MOVE RNK-RISK-NORM         TO WKS-AUX-SCORE-1D
058900     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-PORC
059000     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(24:6)
059100     MOVE PESO-RIESGO           TO WKS-MASK-PORC
059200     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(32:6)
059300     COMPUTE WKS-AUX-CONTRIB-1D ROUNDED =
059400             PESO-RIESGO * RNK-RISK-NORM
059500     MOVE WKS-AUX-CONTRIB-1D    TO WKS-MASK-PORC
059600     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(40:6)
059700     WRITE REG-RANKRPT FROM WKS-LIN-DESGLOSE AFTER 1 LINE.
059800 736-IMP-DESGLOSE-RIESGO-E. EXIT.
059900
060000 737-IMP-DESGLOSE-DRAW SECTION.
060100     MOVE SPACES                TO WKS-LIN-DESGLOSE
060200     MOVE 'DRAWDOWN    '        TO WKS-LIN-DESGLOSE(3:12)
060300     MOVE RNK-DRAWDOWN-NORM     TO WKS-AUX-SCORE-1D
060400     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-PORC
060500     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(24:6)
060600     MOVE PESO-DRAWDOWN         TO WKS-MASK-PORC
060700     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(32:6)
060800     COMPUTE WKS-AUX-CONTRIB-1D ROUNDED =
060900             PESO-DRAWDOWN * RNK-DRAWDOWN-NORM
061000     MOVE WKS-AUX-CONTRIB-1D    TO WKS-MASK-PORC
061100     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(40:6)
061200     WRITE REG-RANKRPT FROM WKS-LIN-DESGLOSE AFTER 1 LINE.
061300 737-IMP-DESGLOSE-DRAW-E. EXIT.
061400
061500 738-IMP-DESGLOSE-ESTAB SECTION.
061600     MOVE SPACES                TO WKS-LIN-DESGLOSE
061700     MOVE 'ESTABILIDAD '        TO WKS-LIN-DESGLOSE(3:12)
061800     MOVE RNK-STABILITY-RAW     TO WKS-AUX-SCORE-1D
061900     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-PORC
062000     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(16:6)
062100     MOVE RNK-STABILITY-NORM    TO WKS-AUX-SCORE-1D
062200     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-PORC
062300     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(24:6)
062400     MOVE PESO-ESTABILIDAD      TO WKS-MASK-PORC
062500     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(32:6)
062600     COMPUTE WKS-AUX-CONTRIB-1D ROUNDED =
062700             PESO-ESTABILIDAD * RNK-STABILITY-NORM
062800     MOVE WKS-AUX-CONTRIB-1D    TO WKS-MASK-PORC
062900     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(40:6)
063000     WRITE REG-RANKRPT FROM WKS-LIN-DESGLOSE AFTER 1 LINE.
063100 738-IMP-DESGLOSE-ESTAB-E. EXIT.
063200
063300 739-IMP-DESGLOSE-COMPL SECTION.
063400     MOVE SPACES                TO WKS-LIN-DESGLOSE
063500     MOVE 'COMPLETITUD '        TO WKS-LIN-DESGLOSE(3:12)
063600     MOVE RNK-COMPLETE-NORM     TO WKS-AUX-SCORE-1D
063700     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-PORC
063800     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(24:6)
063900     MOVE PESO-COMPLETITUD      TO WKS-MASK-PORC
064000     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(32:6)
064100     COMPUTE WKS-AUX-CONTRIB-1D ROUNDED =
064200             PESO-COMPLETITUD * RNK-COMPLETE-NORM
064300     MOVE WKS-AUX-CONTRIB-1D    TO WKS-MASK-PORC
064400     MOVE WKS-MASK-PORC         TO WKS-LIN-DESGLOSE(40:6)
064500     WRITE REG-RANKRPT FROM WKS-LIN-DESGLOSE AFTER 1 LINE.
064600 739-IMP-DESGLOSE-COMPL-E. EXIT.
064700******************************************************************
064800*    745-IMP-NOTA : ARMA LA ORACION DE NOTA DEL CANDIDATO Y LA   *
064900*    IMPRIME EN DOS LINEAS DE 133 COLUMNAS.                      *
065000******************************************************************
065100 745-IMP-NOTA SECTION.
065200*    LA ORACION COMPLETA SE ARMA EN WKS-AUX-NOTA CON DOS STRING
065300*    ENCADENADOS POR WKS-AUX-NOTA-PTR, Y ESA MISMA ORACION
065400*    COMPLETA SE GUARDA EN RNK-NOTES ANTES DE IMPRIMIRSE.
065500     MOVE SPACES                TO WKS-AUX-NOTA
065600     MOVE 1                     TO WKS-AUX-NOTA-PTR
065700     MOVE RNK-TOTAL-SCORE       TO WKS-AUX-SCORE-1D
065800     MOVE WKS-AUX-SCORE-1D      TO WKS-MASK-SCORE-1D
065900     MOVE RNK-RETURN-RAW        TO WKS-MASK-PORC
066000     STRING 'PORTFOLIO ''' DELIMITED BY SIZE
066100            RNK-PORTFOLIO-NAME  DELIMITED BY '  '
066200            '''' DELIMITED BY SIZE
066300            ' ACHIEVED A RANKING SCORE OF '
066400                                DELIMITED BY SIZE
066500            WKS-MASK-SCORE-1D   DELIMITED BY SIZE
066600            '. SIMULATION SHOWED EXPECTED RETURN OF '
066700                                DELIMITED BY SIZE
066800            WKS-MASK-PORC       DELIMITED BY SIZE
066900            '% WITH VOLATILITY OF '
067000                                DELIMITED BY SIZE
067100       INTO WKS-AUX-NOTA
067200       WITH POINTER WKS-AUX-NOTA-PTR
067300     END-STRING
067400     MOVE RNK-RISK-RAW          TO WKS-MASK-PORC
067500     STRING WKS-MASK-PORC       DELIMITED BY SIZE
067600            '%. THIS RANKING REFLECTS SIMULATION-BASED '
067700                                DELIMITED BY SIZE
067800            'COMPARISON METRICS.'
067900                                DELIMITED BY SIZE
068000       INTO WKS-AUX-NOTA
068100       WITH POINTER WKS-AUX-NOTA-PTR
068200     END-STRING
068300     MOVE WKS-AUX-NOTA          TO RNK-NOTES
068400     MOVE SPACES                TO WKS-LIN-NOTA
068500     MOVE WKS-AUX-NOTA(1:132)   TO WKS-LIN-NOTA(2:132)
068600     WRITE REG-RANKRPT FROM WKS-LIN-NOTA AFTER 1 LINE
068700     MOVE SPACES                TO WKS-LIN-NOTA
068800     MOVE WKS-AUX-NOTA(133:68)  TO WKS-LIN-NOTA(2:68)
068900     WRITE REG-RANKRPT FROM WKS-LIN-NOTA AFTER 1 LINE.
069000 745-IMP-NOTA-E. EXIT.
069100******************************************************************
069200*    740-IMP-RECHAZO : UNA LINEA POR CANDIDATO RECHAZADO EN EL   *
069300*    PRECHEQUEO DE ESTRUCTURA, CON SU MOTIVO DE RECHAZO.         *
069400******************************************************************
069500 740-IMP-RECHAZO SECTION.
069600     MOVE REJ-IDX(WKS-J)        TO REJ-CANDIDATE-INDEX
069700     MOVE REJ-CODE(WKS-J)       TO REJ-REASON-CODE
069800     MOVE REJ-TEXT(WKS-J)       TO REJ-REASON-TEXT
069900     MOVE SPACES                TO WKS-LIN-RECHAZO
070000     MOVE REJ-CANDIDATE-INDEX   TO WKS-LIN-RECHAZO(2:3)
070100     MOVE REJ-REASON-CODE       TO WKS-LIN-RECHAZO(6:20)
070200     MOVE REJ-REASON-TEXT       TO WKS-LIN-RECHAZO(27:107)
070300     WRITE REG-RANKRPT FROM WKS-LIN-RECHAZO AFTER 1 LINE.
070400 740-IMP-RECHAZO-E. EXIT.
070500******************************************************************
070600*    750-IMP-TOTALES : RENGLON DE TOTALES DE CONTROL AL PIE      *
070700*    DEL REPORTE DE CLASIFICACION.                               *
070800******************************************************************
070900 750-IMP-TOTALES SECTION.
071000     MOVE SPACES                TO WKS-LIN-TOTALES
071100     MOVE WKS-TOTAL-CAND        TO WKS-MASK
071200     MOVE 'TOTAL LEIDOS : '    TO WKS-LIN-TOTALES(2:15)
071300     MOVE WKS-MASK              TO WKS-LIN-TOTALES(17:11)
071400     MOVE WKS-TOTAL-VALIDOS     TO WKS-MASK
071500     MOVE 'TOTAL CLASIFICADOS : ' TO WKS-LIN-TOTALES(29:21)
071600     MOVE WKS-MASK              TO WKS-LIN-TOTALES(50:11)
071700     MOVE WKS-TOTAL-RECHAZADOS  TO WKS-MASK
071800     MOVE 'TOTAL RECHAZADOS : ' TO WKS-LIN-TOTALES(62:19)
071900     MOVE WKS-MASK              TO WKS-LIN-TOTALES(81:11)
072000     WRITE REG-RANKRPT FROM WKS-LIN-TOTALES AFTER 2 LINES.
072100 750-IMP-TOTALES-E. EXIT.
072200
072300 900-CERRAR-ARCHIVOS SECTION.
072400     CLOSE PORTFOLIO, RANKRPT.
072500 900-CERRAR-ARCHIVOS-E. EXIT.
