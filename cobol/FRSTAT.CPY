000100******************************************************************
000200*    BOOK........: FRSTAT                                        *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: AREA DE TRABAJO COMUN DE FILE STATUS / FSE    *
000600*                  PARA LOS ARCHIVOS DEL SUBSISTEMA FOLIORANK    *
000700*                  Y VARIABLES DE LA RUTINA DE ERROR DEBD1R00    *
000800*----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                        *
001000*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001100******************************************************************
001200 01  WKS-FR-STATUS.
001300*      SOLICITUDES DE PLANEACION (PLANREQ)
001400     02  FS-PLANREQ             PIC 9(02)      VALUE ZEROES.
001500     02  FSE-PLANREQ.
001600         04  FSE-RETURN-01      PIC S9(4) COMP-5 VALUE 0.
001700         04  FSE-FUNCTION-01    PIC S9(4) COMP-5 VALUE 0.
001800         04  FSE-FEEDBACK-01    PIC S9(4) COMP-5 VALUE 0.
001900*      PORTAFOLIOS (PORTFOLIO)
002000     02  FS-PORTFOLIO           PIC 9(02)      VALUE ZEROES.
002100     02  FSE-PORTFOLIO.
002200         04  FSE-RETURN-02      PIC S9(4) COMP-5 VALUE 0.
002300         04  FSE-FUNCTION-02    PIC S9(4) COMP-5 VALUE 0.
002400         04  FSE-FEEDBACK-02    PIC S9(4) COMP-5 VALUE 0.
002500*      RESULTADOS DE SIMULACION (SIMRESULT)
002600     02  FS-SIMRESULT           PIC 9(02)      VALUE ZEROES.
002700     02  FSE-SIMRESULT.
002800         04  FSE-RETURN-03      PIC S9(4) COMP-5 VALUE 0.
002900         04  FSE-FUNCTION-03    PIC S9(4) COMP-5 VALUE 0.
003000         04  FSE-FEEDBACK-03    PIC S9(4) COMP-5 VALUE 0.
003100*      REPORTE DE RANKING (RANKRPT)
003200     02  FS-RANKRPT             PIC 9(02)      VALUE ZEROES.
003300     02  FSE-RANKRPT.
003400         04  FSE-RETURN-04      PIC S9(4) COMP-5 VALUE 0.
003500         04  FSE-FUNCTION-04    PIC S9(4) COMP-5 VALUE 0.
003600         04  FSE-FEEDBACK-04    PIC S9(4) COMP-5 VALUE 0.
003700*      BITACORA DE AUDITORIA (AUDITLOG)
003800     02  FS-AUDITLOG            PIC 9(02)      VALUE ZEROES.
003900     02  FSE-AUDITLOG.
004000         04  FSE-RETURN-05      PIC S9(4) COMP-5 VALUE 0.
004100         04  FSE-FUNCTION-05    PIC S9(4) COMP-5 VALUE 0.
004200         04  FSE-FEEDBACK-05    PIC S9(4) COMP-5 VALUE 0.
004300******************************************************************
004400*          VARIABLES RUTINA DE ERROR DE ARCHIVOS (DEBD1R00)      *
004500******************************************************************
004600 01  WKS-VARIABLES-RUTINA-FSE.
004700     02  PROGRAMA               PIC X(08)      VALUE SPACES.
004800     02  ARCHIVO                PIC X(08)      VALUE SPACES.
004900     02  ACCION                 PIC X(10)      VALUE SPACES.
005000     02  LLAVE                  PIC X(32)      VALUE SPACES.
