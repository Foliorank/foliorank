000100******************************************************************
000200* FECHA       : 08/09/1990                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRVAL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS PORTAFOLIOS GRABADOS POR EL PLANEADOR Y  *
000800*             : APLICA EL VALIDADOR ESTRUCTURAL A CADA UNO,      *
000900*             : IMPRIMIENDO UNA LINEA DE ESTADO POR REGISTRO.    *
001000* ARCHIVOS    : PORTFOLIO=E                                      *
001100* ACCION (ES) : V=VALIDA PORTAFOLIOS                             *
001200* PROGRAMA(S) : FRVALC1                                          *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 331245                                           *
001500* NOMBRE      : VALIDADOR DE PORTAFOLIOS FOLIORANK                *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    08/09/1990 RCV  SOL-00551 CREACION - CUADRE DIARIO DE       *
002000*                    CUOTAS DE TARJETA CONTRA EL MAESTRO         *
002100*    19/04/1993 RCV  SOL-01103 SE AGREGA CONTEO DE EXCEPCIONES   *
002200*    30/11/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002300*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002400*    11/08/2006 PEDR SOL-02791 SE AGREGA DESPLIEGUE DE MOTIVO DE *
002500*                    RECHAZO EN LINEA DE CONSOLA                 *
002600*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: EL PROGRAMA   *
002700*                    SE REUTILIZA COMO VALIDADOR BATCH DE        *
002800*                    PORTAFOLIOS DEL MOTOR FOLIORANK             *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    FRVAL01.
003200 AUTHOR.        R. CASTELLANOS.
003300 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  08/09/1990.
003500 DATE-COMPILED. 10/01/2026.
003600 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PORTFOLIO ASSIGN  TO PORTFOLIO
004400            ORGANIZATION      IS SEQUENTIAL
004500            FILE STATUS       IS FS-PORTFOLIO
004600                                  FSE-PORTFOLIO.
004700 DATA DIVISION.
004800 FILE SECTION.
004900*1 -->PORTAFOLIOS GENERADOS POR EL PLANEADOR
005000 FD  PORTFOLIO.
005100     COPY FRPORT.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*               C A M P O S    D E    T R A B A J O              *
005500******************************************************************
005600 01  WKS-CAMPOS-DE-TRABAJO.
005700     02  WKS-PROGRAMA-T         PIC X(08) VALUE 'FRVAL01'.
005800     02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
005900         88  WKS-END-PORTFOLIO             VALUE 1.
006000     02  WKS-MASK               PIC ZZZ,ZZZ,ZZ9.
006100******************************************************************
006200*        C O N T A D O R E S   E S T A D I S T I C A S           *
006300******************************************************************
006400     02  WKS-LEIDOS             PIC 9(07) COMP VALUE ZEROS.
006500     02  WKS-VALIDOS            PIC 9(07) COMP VALUE ZEROS.
006600     02  WKS-INVALIDOS          PIC 9(07) COMP VALUE ZEROS.
006700 01  WKS-CONTADORES-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
006800     02  FILLER                 PIC X(07).
006900     02  FILLER                 PIC 9(01) COMP.
007000     02  FILLER                 PIC ZZZ,ZZZ,ZZ9.
007100     02  FILLER                 PIC 9(07) COMP OCCURS 3 TIMES.
007200******************************************************************
007300*          AREA DE TRABAJO DEL PORTAFOLIO LEIDO                  *
007400******************************************************************
007500 01  WKS-VAL-PORTFOLIO.
007600     02  WKS-VAL-PORT-NAME       PIC X(40).
007700     02  WKS-VAL-PORT-NAME-CAR REDEFINES
007800                WKS-VAL-PORT-NAME.
007900         04  WKS-VAL-PORT-NAME-CH PIC X(01)
008000                      OCCURS 40 TIMES.
008100     02  WKS-VAL-ALLOC-COUNT     PIC 9(02).
008200     02  WKS-VAL-ALLOC-ENTRY OCCURS 5 TIMES.
008300         04  WKS-VAL-ASSET-CLASS PIC X(20).
008400         04  WKS-VAL-WEIGHT      PIC 9(03).
008500     02  WKS-VAL-RATIONALE       PIC X(160).
008600 01  WKS-VAL-PORT-R1 REDEFINES WKS-VAL-PORTFOLIO.
008700     02  FILLER                 PIC X(42).
008800     02  FILLER                 PIC X(115).
008900     02  FILLER                 PIC X(160).
009000******************************************************************
009100*          RESULTADO DE LA VALIDACION (FRVALC1)                  *
009200******************************************************************
009300 01  WKS-VAL-RESULTADO.
009400     02  WKS-VAL-VALIDO         PIC X(01).
009500         88  WKS-VAL-ES-VALIDO             VALUE 'S'.
009600         88  WKS-VAL-NO-ES-VALIDO          VALUE 'N'.
009700     02  WKS-VAL-MENSAJE        PIC X(40).
009800 COPY FRSTAT.
009900 LINKAGE SECTION.
010000 PROCEDURE DIVISION.
010100 000-PRINCIPAL SECTION.
010200     PERFORM 100-ABRIR-ARCHIVOS
010300     PERFORM 200-VALIDAR-PORTAFOLIO UNTIL WKS-END-PORTFOLIO
010400     PERFORM 300-ESTADISTICAS
010500     PERFORM 900-CERRAR-ARCHIVOS
010600     STOP RUN.
010700 000-PRINCIPAL-E. EXIT.
010800******************************************************************
010900*    100-ABRIR-ARCHIVOS : ABRE EL ARCHIVO DE PORTAFOLIOS Y        *
011000*    POSICIONA EL PRIMER REGISTRO DE ENTRADA.                     *
011100******************************************************************
011200 100-ABRIR-ARCHIVOS SECTION.
011300     MOVE WKS-PROGRAMA-T        TO PROGRAMA
011400     OPEN INPUT  PORTFOLIO
011500     IF FS-PORTFOLIO NOT EQUAL 0
011600        MOVE 'OPEN'             TO ACCION
011700        MOVE SPACES             TO LLAVE
011800        MOVE 'PORTFOLIO'        TO ARCHIVO
011900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
012000                               FS-PORTFOLIO, FSE-PORTFOLIO
012100        DISPLAY '>>> ERROR AL ABRIR PORTFOLIO <<<' UPON CONSOLE
012200        MOVE  91                TO RETURN-CODE
012300        STOP RUN
012400     END-IF
012500     PERFORM 110-LEER-PORTFOLIO.
012600 100-ABRIR-ARCHIVOS-E. EXIT.
012700
012800 110-LEER-PORTFOLIO SECTION.
012900     READ PORTFOLIO
013000          AT END
013100             SET WKS-END-PORTFOLIO TO TRUE
013200     END-READ.
013300 110-LEER-PORTFOLIO-E. EXIT.
013400******************************************************************
013500*    200-VALIDAR-PORTAFOLIO : CARGA EL PORTAFOLIO AL AREA DE      *
013600*    TRABAJO, LO PASA AL VALIDADOR ESTRUCTURAL Y ESCRIBE SU       *
013700*    LINEA DE ESTADO, LUEGO LEE EL SIGUIENTE REGISTRO.            *
013800******************************************************************
013900 200-VALIDAR-PORTAFOLIO SECTION.
014000     ADD 1                      TO WKS-LEIDOS
014100     MOVE PRT-PORTFOLIO-NAME    TO WKS-VAL-PORT-NAME
014200     MOVE PRT-ALLOC-COUNT       TO WKS-VAL-ALLOC-COUNT
014300     MOVE PRT-ASSET-CLASS(1)    TO WKS-VAL-ASSET-CLASS(1)
014400     MOVE PRT-WEIGHT(1)         TO WKS-VAL-WEIGHT(1)
014500     MOVE PRT-ASSET-CLASS(2)    TO WKS-VAL-ASSET-CLASS(2)
014600     MOVE PRT-WEIGHT(2)         TO WKS-VAL-WEIGHT(2)
014700     MOVE PRT-ASSET-CLASS(3)    TO WKS-VAL-ASSET-CLASS(3)
014800     MOVE PRT-WEIGHT(3)         TO WKS-VAL-WEIGHT(3)
014900     MOVE PRT-ASSET-CLASS(4)    TO WKS-VAL-ASSET-CLASS(4)
015000     MOVE PRT-WEIGHT(4)         TO WKS-VAL-WEIGHT(4)
015100     MOVE PRT-ASSET-CLASS(5)    TO WKS-VAL-ASSET-CLASS(5)
015200     MOVE PRT-WEIGHT(5)         TO WKS-VAL-WEIGHT(5)
015300     MOVE PRT-RATIONALE         TO WKS-VAL-RATIONALE
015400     CALL 'FRVALC1' USING WKS-VAL-PORTFOLIO WKS-VAL-RESULTADO
015500     PERFORM 210-ESCRIBIR-LINEA-STATUS
015600          THRU 210-ESCRIBIR-LINEA-STATUS-E
015700     IF WKS-VAL-ES-VALIDO
015800        ADD 1                   TO WKS-VALIDOS
015900     ELSE
016000        ADD 1                   TO WKS-INVALIDOS
016100     END-IF
016200     PERFORM 110-LEER-PORTFOLIO.
016300 200-VALIDAR-PORTAFOLIO-E. EXIT.
016400******************************************************************
016500*    210-ESCRIBIR-LINEA-STATUS : DESPLIEGA VALID O EL MOTIVO DE   *
016600*    RECHAZO DE LA PRIMERA REGLA QUE FALLO, POR REGISTRO.         *
016700******************************************************************
016800 210-ESCRIBIR-LINEA-STATUS SECTION.
016900     IF WKS-VAL-ES-VALIDO
017000        DISPLAY PRT-PORTFOLIO-ID ' VALID'
017100     ELSE
017200        DISPLAY PRT-PORTFOLIO-ID ' INVALID - '
017300                WKS-VAL-MENSAJE
017400     END-IF.
017500 210-ESCRIBIR-LINEA-STATUS-E. EXIT.
017600******************************************************************
017700*    300-ESTADISTICAS : IMPRIME LOS TOTALES DE CONTROL DEL        *
017800*    CICLO DE VALIDACION.                                         *
017900******************************************************************
018000 300-ESTADISTICAS SECTION.
018100     DISPLAY '*****************************************'
018200     DISPLAY '*          E S T A D I S T I C A S       *'
018300     DISPLAY '*****************************************'
018400     MOVE WKS-LEIDOS            TO WKS-MASK
018500     DISPLAY 'PORTAFOLIOS LEIDOS          : ' WKS-MASK
018600     MOVE WKS-VALIDOS           TO WKS-MASK
018700     DISPLAY 'PORTAFOLIOS VALIDOS         : ' WKS-MASK
018800     MOVE WKS-INVALIDOS         TO WKS-MASK
018900     DISPLAY 'PORTAFOLIOS INVALIDOS       : ' WKS-MASK.
019000 300-ESTADISTICAS-E. EXIT.
019100
019200 900-CERRAR-ARCHIVOS SECTION.
019300     CLOSE PORTFOLIO.
019400 900-CERRAR-ARCHIVOS-E. EXIT.
019500
