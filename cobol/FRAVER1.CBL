000100******************************************************************
000200* FECHA       : 17/01/1994                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRAVER1                                          *
000600* TIPO        : BATCH (UTILITARIO)                               *
000700* DESCRIPCION : RECORRE LA BITACORA DE AUDITORIA EN PAREJA CON   *
000800*             : EL ARCHIVO DE PORTAFOLIOS (GRABADOS EN EL MISMO  *
000900*             : ORDEN POR EL PLANEADOR), RECALCULA EL DIGITO DE  *
001000*             : CONTROL DE CADA PAREJA Y LO COMPARA CONTRA EL    *
001100*             : DIGITO GRABADO EN LA BITACORA.                   *
001200* ARCHIVOS    : PORTFOLIO=E,AUDITLOG=E                           *
001300* ACCION (ES) : A=VERIFICA BITACORA DE AUDITORIA                 *
001400* PROGRAMA(S) : FRHASHC                                          *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 331247                                           *
001700* NOMBRE      : VERIFICADOR DE BITACORA DE AUDITORIA FOLIORANK    *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    17/01/1994 RCV  SOL-01210 CREACION - UTILITARIO DE COTEJO   *
002200*                    DE DOCUMENTACION CONTRA EL MAESTRO DIARIO   *
002300*    09/06/1997 JAM  SOL-01520 SE AGREGA CONTEO DE DISCREPANCIAS *
002400*    21/10/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002500*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002600*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: EL PROGRAMA   *
002700*                    SE REUTILIZA COMO VERIFICADOR DE LA         *
002800*                    BITACORA DE AUDITORIA DEL MOTOR FOLIORANK   *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    FRAVER1.
003200 AUTHOR.        R. CASTELLANOS.
003300 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  17/01/1994.
003500 DATE-COMPILED. 10/01/2026.
003600 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PORTFOLIO ASSIGN  TO PORTFOLIO
004400            ORGANIZATION      IS SEQUENTIAL
004500            FILE STATUS       IS FS-PORTFOLIO
004600                                  FSE-PORTFOLIO.
004700     SELECT AUDITLOG ASSIGN   TO AUDITLOG
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-AUDITLOG
005000                                  FSE-AUDITLOG.
005100 DATA DIVISION.
005200 FILE SECTION.
005300*1 -->PORTAFOLIOS GRABADOS POR EL PLANEADOR
005400 FD  PORTFOLIO.
005500     COPY FRPORT.
005600*2 -->BITACORA DE AUDITORIA A VERIFICAR
005700 FD  AUDITLOG.
005800     COPY FRAUD.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*               C A M P O S    D E    T R A B A J O              *
006200******************************************************************
006300 01  WKS-CAMPOS-DE-TRABAJO.
006400     02  WKS-PROGRAMA-T         PIC X(08) VALUE 'FRAVER1'.
006500     02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
006600         88  WKS-FIN-PAREJA                VALUE 1.
006700     02  WKS-MASK               PIC ZZZ,ZZZ,ZZ9.
006800******************************************************************
006900*        C O N T A D O R E S   E S T A D I S T I C A S           *
007000******************************************************************
007100     02  WKS-LEIDOS             PIC 9(07) COMP VALUE ZEROS.
007200     02  WKS-COINCIDENTES       PIC 9(07) COMP VALUE ZEROS.
007300     02  WKS-DISCREPANTES       PIC 9(07) COMP VALUE ZEROS.
007400 01  WKS-CONTADORES-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
007500     02  FILLER                 PIC X(07).
007600     02  FILLER                 PIC 9(01) COMP.
007700     02  FILLER                 PIC ZZZ,ZZZ,ZZ9.
007800     02  FILLER                 PIC 9(07) COMP OCCURS 3 TIMES.
007900******************************************************************
008000*          AREA DE ENTRADA AL DIGITO DE CONTROL (FRHASHC)         *
008100*          RECONSTRUIDA A PARTIR DE LA PAREJA PORTFOLIO/AUDITLOG  *
008200******************************************************************
008300 01  WKS-HASH-ENTRADA.
008400     02  WKS-HASH-DESCRIPTION   PIC X(120).
008500     02  WKS-HASH-PORTFOLIO-CP  PIC X(317).
008600     02  WKS-HASH-EXPECT-RETURN PIC S9(03)V9(1).
008700     02  WKS-HASH-VOLATILITY    PIC S9(03)V9(1).
008800     02  WKS-HASH-TIME-HORIZON  PIC X(10).
008900     02  WKS-HASH-SIM-VERSION   PIC X(05).
009000     02  WKS-HASH-MCP-VERSION   PIC X(05).
009100     02  WKS-HASH-SCHEMA-VERS   PIC X(15).
009200 01  WKS-HASH-R1 REDEFINES WKS-HASH-ENTRADA.
009300     02  FILLER                 PIC X(445).
009400     02  FILLER                 PIC X(10).
009500     02  FILLER                 PIC X(25).
009600******************************************************************
009700*          AREA DE TRABAJO DEL PORTAFOLIO (PARTE DE LA PAREJA)    *
009800******************************************************************
009900 01  WKS-VER-PORTFOLIO.
010000     02  WKS-VER-PORT-NAME       PIC X(40).
010100     02  WKS-VER-ALLOC-COUNT     PIC 9(02).
010200     02  WKS-VER-ALLOC-ENTRY OCCURS 5 TIMES.
010300         04  WKS-VER-ASSET-CLASS PIC X(20).
010400         04  WKS-VER-WEIGHT      PIC 9(03).
010500     02  WKS-VER-RATIONALE       PIC X(160).
010600 01  WKS-VER-PORT-R1 REDEFINES WKS-VER-PORTFOLIO.
010700     02  FILLER                 PIC X(42).
010800     02  FILLER                 PIC X(115).
010900     02  FILLER                 PIC X(160).
011000 01  WKS-HASH-CALCULADO         PIC X(16).
011100 COPY FRSTAT.
011200 COPY FRCONST.
011300 LINKAGE SECTION.
011400 PROCEDURE DIVISION.
011500 000-PRINCIPAL SECTION.
011600     PERFORM 100-ABRIR-ARCHIVOS
011700     PERFORM 200-VERIFICAR-REGISTRO UNTIL WKS-FIN-PAREJA
011800     PERFORM 300-ESTADISTICAS
011900     PERFORM 900-CERRAR-ARCHIVOS
012000     STOP RUN.
012100 000-PRINCIPAL-E. EXIT.
012200******************************************************************
012300*    100-ABRIR-ARCHIVOS : ABRE LOS DOS ARCHIVOS DE LA PAREJA Y    *
012400*    POSICIONA EL PRIMER PAR DE REGISTROS.                        *
012500******************************************************************
012600 100-ABRIR-ARCHIVOS SECTION.
012700     MOVE WKS-PROGRAMA-T        TO PROGRAMA
012800     OPEN INPUT  PORTFOLIO
012900          INPUT  AUDITLOG
013000     IF FS-PORTFOLIO NOT EQUAL 0
013100        MOVE 'OPEN'             TO ACCION
013200        MOVE SPACES             TO LLAVE
013300        MOVE 'PORTFOLIO'        TO ARCHIVO
013400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
013500                               FS-PORTFOLIO, FSE-PORTFOLIO
013600        DISPLAY '>>> ERROR AL ABRIR PORTFOLIO <<<' UPON CONSOLE
013700        MOVE  91                TO RETURN-CODE
013800        STOP RUN
013900     END-IF
014000     IF FS-AUDITLOG NOT EQUAL 0
014100        MOVE 'OPEN'             TO ACCION
014200        MOVE SPACES             TO LLAVE
014300        MOVE 'AUDITLOG'         TO ARCHIVO
014400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014500                               FS-AUDITLOG, FSE-AUDITLOG
014600        DISPLAY '>>> ERROR AL ABRIR AUDITLOG <<<' UPON CONSOLE
014700        MOVE  91                TO RETURN-CODE
014800        STOP RUN
014900     END-IF
015000     PERFORM 110-LEER-PAREJA.
015100 100-ABRIR-ARCHIVOS-E. EXIT.
015200
015300******************************************************************
015400*    110-LEER-PAREJA : LEE UN REGISTRO DE CADA ARCHIVO.  AMBOS    *
015500*    SE GRABAN EN EL MISMO ORDEN POR EL PLANEADOR, UNO POR UNO,   *
015600*    ASI QUE EL N-ESIMO PORTAFOLIO CORRESPONDE A LA N-ESIMA       *
015700*    ENTRADA DE BITACORA.  FIN DE CUALQUIERA TERMINA EL CICLO.    *
015800******************************************************************
015900 110-LEER-PAREJA SECTION.
016000     READ PORTFOLIO
016100          AT END
016200             SET WKS-FIN-PAREJA TO TRUE
016300     END-READ
016400     IF NOT WKS-FIN-PAREJA
016500        READ AUDITLOG
016600             AT END
016700                SET WKS-FIN-PAREJA TO TRUE
016800        END-READ
016900     END-IF.
017000 110-LEER-PAREJA-E. EXIT.
017100******************************************************************
017200*    200-VERIFICAR-REGISTRO : RECONSTRUYE LA CADENA CANONICA DE   *
017300*    LA PAREJA, RECALCULA EL DIGITO DE CONTROL Y LO COMPARA       *
017400*    CONTRA EL DIGITO GRABADO EN LA BITACORA.                     *
017500******************************************************************
017600 200-VERIFICAR-REGISTRO SECTION.
017700     ADD 1                      TO WKS-LEIDOS
017800     MOVE PRT-PORTFOLIO-NAME    TO WKS-VER-PORT-NAME
017900     MOVE PRT-ALLOC-COUNT       TO WKS-VER-ALLOC-COUNT
018000     MOVE PRT-ASSET-CLASS(1)    TO WKS-VER-ASSET-CLASS(1)
018100     MOVE PRT-WEIGHT(1)         TO WKS-VER-WEIGHT(1)
018200     MOVE PRT-ASSET-CLASS(2)    TO WKS-VER-ASSET-CLASS(2)
018300     MOVE PRT-WEIGHT(2)         TO WKS-VER-WEIGHT(2)
018400     MOVE PRT-ASSET-CLASS(3)    TO WKS-VER-ASSET-CLASS(3)
018500     MOVE PRT-WEIGHT(3)         TO WKS-VER-WEIGHT(3)
018600     MOVE PRT-ASSET-CLASS(4)    TO WKS-VER-ASSET-CLASS(4)
018700     MOVE PRT-WEIGHT(4)         TO WKS-VER-WEIGHT(4)
018800     MOVE PRT-ASSET-CLASS(5)    TO WKS-VER-ASSET-CLASS(5)
018900     MOVE PRT-WEIGHT(5)         TO WKS-VER-WEIGHT(5)
019000     MOVE PRT-RATIONALE         TO WKS-VER-RATIONALE
019100     MOVE AUD-DESCRIPTION       TO WKS-HASH-DESCRIPTION
019200     MOVE WKS-VER-PORTFOLIO     TO WKS-HASH-PORTFOLIO-CP
019300     MOVE AUD-EXPECTED-RETURN   TO WKS-HASH-EXPECT-RETURN
019400     MOVE AUD-VOLATILITY        TO WKS-HASH-VOLATILITY
019500     MOVE SIM-TIME-HORIZON      TO WKS-HASH-TIME-HORIZON
019600     MOVE SIM-VERSION-ACTUAL    TO WKS-HASH-SIM-VERSION
019700     MOVE AUD-MCP-VERSION       TO WKS-HASH-MCP-VERSION
019800     MOVE AUD-SCHEMA-VERSION    TO WKS-HASH-SCHEMA-VERS
019900     CALL 'FRHASHC' USING WKS-HASH-ENTRADA WKS-HASH-CALCULADO
020000     IF WKS-HASH-CALCULADO = AUD-HASH
020100        ADD 1                   TO WKS-COINCIDENTES
020200        DISPLAY PRT-PORTFOLIO-ID ' MATCH'
020300     ELSE
020400        ADD 1                   TO WKS-DISCREPANTES
020500        DISPLAY PRT-PORTFOLIO-ID ' MISMATCH - ESPERADO '
020600                AUD-HASH ' CALCULADO ' WKS-HASH-CALCULADO
020700     END-IF
020800     PERFORM 110-LEER-PAREJA.
020900 200-VERIFICAR-REGISTRO-E. EXIT.
021000******************************************************************
021100*    300-ESTADISTICAS : IMPRIME LOS TOTALES DE CONTROL DEL        *
021200*    CICLO DE VERIFICACION.                                       *
021300******************************************************************
021400 300-ESTADISTICAS SECTION.
021500     DISPLAY '*****************************************'
021600     DISPLAY '*          E S T A D I S T I C A S       *'
021700     DISPLAY '*****************************************'
021800     MOVE WKS-LEIDOS            TO WKS-MASK
021900     DISPLAY 'REGISTROS VERIFICADOS       : ' WKS-MASK
022000     MOVE WKS-COINCIDENTES      TO WKS-MASK
022100     DISPLAY 'DIGITOS COINCIDENTES        : ' WKS-MASK
022200     MOVE WKS-DISCREPANTES      TO WKS-MASK
022300     DISPLAY 'DIGITOS DISCREPANTES        : ' WKS-MASK.
022400 300-ESTADISTICAS-E. EXIT.
022500
022600 900-CERRAR-ARCHIVOS SECTION.
022700     CLOSE PORTFOLIO, AUDITLOG.
022800 900-CERRAR-ARCHIVOS-E. EXIT.
