000100******************************************************************
000200*    BOOK........: FRCONST                                       *
000300*    APLICACION..: FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS *
000400*    PROGRAMADOR.: ERICK RAMIREZ (PEDR)                          *
000500*    OBJETIVO....: CONSTANTES FIJAS DEL MOTOR DE REGLAS:         *
000600*                  FRASES PROHIBIDAS, CLASES DE ACTIVO PERMITIDAS*
000700*                  TICKERS PROHIBIDOS, MODELOS DE PORTAFOLIO,    *
000800*                  CONSTANTES DE SIMULACION Y PESOS DE RANKING.  *
000900*    NOTA........: NINGUN VALOR DE ESTE BOOK SE CALCULA, SON     *
001000*                  PARAMETROS FIJOS DEL CONTRATO DEL MOTOR.      *
001100*----------------------------------------------------------------
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    10/01/2026 PEDR TKT-55012 CREACION DEL BOOK                 *
001400******************************************************************
001500*          TABLA DE FRASES PROHIBIDAS (FILTRO DE ENTRADA)        *
001600******************************************************************
001700 01  WKS-TABLA-FRASES-PROHIBIDAS.
001800     02  FILLER                 PIC X(25) VALUE 'buy'.
001900     02  FILLER                 PIC X(25) VALUE 'sell'.
002000     02  FILLER                 PIC X(25) VALUE 'invest'.
002100     02  FILLER                 PIC X(25) VALUE 'recommend'.
002200     02  FILLER                 PIC X(25) VALUE 'guarantee'.
002300     02  FILLER                 PIC X(25) VALUE 'should'.
002400     02  FILLER                 PIC X(25) VALUE 'must'.
002500     02  FILLER                 PIC X(25) VALUE 'will profit'.
002600     02  FILLER           PIC X(25) VALUE 'guaranteed returns'.
002700     02  FILLER                 PIC X(25) VALUE
002800                                    'aggressive investment'.
002900     02  FILLER                 PIC X(25) VALUE
003000                                    'high risk high reward'.
003100 01  WKS-FRASES-PROHIBIDAS REDEFINES WKS-TABLA-FRASES-PROHIBIDAS.
003200     02  FRASE-PROHIBIDA        PIC X(25) OCCURS 11 TIMES.
003300 01  WKS-TABLA-LONG-FRASES.
003400     02  FILLER                 PIC 9(02) VALUE 03.
003500     02  FILLER                 PIC 9(02) VALUE 04.
003600     02  FILLER                 PIC 9(02) VALUE 06.
003700     02  FILLER                 PIC 9(02) VALUE 09.
003800     02  FILLER                 PIC 9(02) VALUE 09.
003900     02  FILLER                 PIC 9(02) VALUE 06.
004000     02  FILLER                 PIC 9(02) VALUE 04.
004100     02  FILLER                 PIC 9(02) VALUE 11.
004200     02  FILLER                 PIC 9(02) VALUE 19.
004300     02  FILLER                 PIC 9(02) VALUE 22.
004400     02  FILLER                 PIC 9(02) VALUE 22.
004500 01  WKS-LONG-FRASES REDEFINES WKS-TABLA-LONG-FRASES.
004600     02  FRASE-LONGITUD         PIC 9(02) OCCURS 11 TIMES.
004700******************************************************************
004800*          CLASES DE ACTIVO PERMITIDAS (3, ANCHO = CAMPO)        *
004900******************************************************************
005000 01  WKS-TABLA-CLASES-PERMITIDAS.
005100     02  FILLER           PIC X(20) VALUE 'Large-cap equities'.
005200     02  FILLER           PIC X(20) VALUE 'Government bonds'.
005300     02  FILLER           PIC X(20) VALUE 'Cash equivalents'.
005400 01  WKS-CLASES-PERMITIDAS REDEFINES WKS-TABLA-CLASES-PERMITIDAS.
005500     02  CLASE-PERMITIDA        PIC X(20) OCCURS 3 TIMES.
005600******************************************************************
005700*          TICKERS REALES PROHIBIDOS EN EL NOMBRE DE ACTIVO      *
005800******************************************************************
005900 01  WKS-TABLA-TICKERS-PROHIB.
006000     02  FILLER                 PIC X(06) VALUE 'AAPL'.
006100     02  FILLER                 PIC X(06) VALUE 'BTC'.
006200     02  FILLER                 PIC X(06) VALUE 'ETH'.
006300     02  FILLER                 PIC X(06) VALUE 'TSLA'.
006400     02  FILLER                 PIC X(06) VALUE 'AMZN'.
006500     02  FILLER                 PIC X(06) VALUE 'GOOG'.
006600 01  WKS-TICKERS-PROHIBIDOS REDEFINES WKS-TABLA-TICKERS-PROHIB.
006700     02  TICKER-PROHIBIDO       PIC X(06) OCCURS 6 TIMES.
006800 01  WKS-TABLA-LONG-TICKERS.
006900     02  FILLER                 PIC 9(02) VALUE 04.
007000     02  FILLER                 PIC 9(02) VALUE 03.
007100     02  FILLER                 PIC 9(02) VALUE 03.
007200     02  FILLER                 PIC 9(02) VALUE 04.
007300     02  FILLER                 PIC 9(02) VALUE 04.
007400     02  FILLER                 PIC 9(02) VALUE 04.
007500 01  WKS-LONG-TICKERS REDEFINES WKS-TABLA-LONG-TICKERS.
007600     02  TICKER-LONGITUD        PIC 9(02) OCCURS 6 TIMES.
007700******************************************************************
007800*          MODELOS FIJOS DE PORTAFOLIO (PLANEADOR)               *
007900******************************************************************
008000 01  WKS-MODELO-GROWTH.
008100     02  MOD-GR-NOMBRE          PIC X(40) VALUE
008200            'GROWTH SIMULATION PORTFOLIO'.
008300     02  MOD-GR-CUENTA          PIC 9(02) VALUE 3.
008400     02  MOD-GR-ACTIVO-1        PIC X(20) VALUE
008500            'LARGE-CAP EQUITIES'.
008600     02  MOD-GR-PESO-1          PIC 9(03) VALUE 070.
008700     02  MOD-GR-ACTIVO-2        PIC X(20) VALUE
008800            'GOVERNMENT BONDS'.
008900     02  MOD-GR-PESO-2          PIC 9(03) VALUE 025.
009000     02  MOD-GR-ACTIVO-3        PIC X(20) VALUE
009100            'CASH EQUIVALENTS'.
009200     02  MOD-GR-PESO-3          PIC 9(03) VALUE 005.
009300     02  MOD-GR-RATIONALE       PIC X(160) VALUE
009400            'PERFIL ORIENTADO A CRECIMIENTO DE CAPITAL EN EL LARGO
009500-            ' PLAZO, CON MAYOR PONDERACION EN RENTA VARIABLE SEGU
009600-            'N PARAMETROS FIJOS DEL MOTOR DE SIMULACION.'.
009700 01  WKS-MODELO-STABILITY.
009800     02  MOD-ST-NOMBRE          PIC X(40) VALUE
009900            'STABILITY SIMULATION PORTFOLIO'.
010000     02  MOD-ST-CUENTA          PIC 9(02) VALUE 2.
010100     02  MOD-ST-ACTIVO-1        PIC X(20) VALUE
010200            'GOVERNMENT BONDS'.
010300     02  MOD-ST-PESO-1          PIC 9(03) VALUE 070.
010400     02  MOD-ST-ACTIVO-2        PIC X(20) VALUE
010500            'CASH EQUIVALENTS'.
010600     02  MOD-ST-PESO-2          PIC 9(03) VALUE 030.
010700     02  MOD-ST-RATIONALE       PIC X(160) VALUE
010800            'PERFIL ORIENTADO A PRESERVACION DE CAPITAL, CON PONDE
010900-            'RACION PREDOMINANTE EN RENTA FIJA Y EFECTIVO SEGUN P
011000-            'ARAMETROS FIJOS DEL MOTOR DE SIMULACION.'.
011100 01  WKS-MODELO-BALANCED.
011200     02  MOD-BA-NOMBRE          PIC X(40) VALUE
011300            'BALANCED SIMULATION PORTFOLIO'.
011400     02  MOD-BA-CUENTA          PIC 9(02) VALUE 3.
011500     02  MOD-BA-ACTIVO-1        PIC X(20) VALUE
011600            'LARGE-CAP EQUITIES'.
011700     02  MOD-BA-PESO-1          PIC 9(03) VALUE 050.
011800     02  MOD-BA-ACTIVO-2        PIC X(20) VALUE
011900            'GOVERNMENT BONDS'.
012000     02  MOD-BA-PESO-2          PIC 9(03) VALUE 040.
012100     02  MOD-BA-ACTIVO-3        PIC X(20) VALUE
012200            'CASH EQUIVALENTS'.
012300     02  MOD-BA-PESO-3          PIC 9(03) VALUE 010.
012400     02  MOD-BA-RATIONALE       PIC X(160) VALUE
012500            'PERFIL BALANCEADO ENTRE RENTA VARIABLE Y RENTA FIJA,
012600-            ' CON UNA PORCION MENOR EN EFECTIVO, SEGUN PARAMETROS
012700-            ' FIJOS DEL MOTOR DE SIMULACION.'.
012800******************************************************************
012900*          CONSTANTES DEL MOTOR DE SIMULACION                    *
013000******************************************************************
013100 01  WKS-CONSTANTES-SIMULACION.
013200     02  SIM-RETORNO-EQUITIES   PIC S9(2)V9(1) VALUE +7.0.
013300     02  SIM-VOLAT-EQUITIES     PIC S9(2)V9(1) VALUE +15.0.
013400     02  SIM-RETORNO-BONDS      PIC S9(2)V9(1) VALUE +3.0.
013500     02  SIM-VOLAT-BONDS        PIC S9(2)V9(1) VALUE +5.0.
013600     02  SIM-RETORNO-CASH       PIC S9(2)V9(1) VALUE +1.0.
013700     02  SIM-VOLAT-CASH         PIC S9(2)V9(1) VALUE +0.5.
013800     02  SIM-TIME-HORIZON       PIC X(10)      VALUE 'LONG_TERM'.
013900     02  SIM-VERSION-ACTUAL     PIC X(05)      VALUE 'v0.1'.
014000******************************************************************
014100*          PESOS FIJOS DEL PERFIL DE RANKING V1_BALANCED         *
014200******************************************************************
014300 01  WKS-PESOS-RANKING.
014400     02  PESO-RETORNO           PIC 9V999      VALUE 0.400.
014500     02  PESO-RIESGO            PIC 9V999      VALUE 0.300.
014600     02  PESO-DRAWDOWN          PIC 9V999      VALUE 0.200.
014700     02  PESO-ESTABILIDAD       PIC 9V999      VALUE 0.050.
014800     02  PESO-COMPLETITUD       PIC 9V999      VALUE 0.050.
014900     02  RANK-PERFIL-ACTUAL   PIC X(15) VALUE 'v1_balanced'.
015000******************************************************************
015100*          OTRAS CONSTANTES DE IDENTIFICACION                    *
015200******************************************************************
015300 01  WKS-CONSTANTES-AUDITORIA.
015400     02  AUD-AGENTE-ID          PIC X(20)      VALUE
015500            'controlled_agent_v0'.
015600     02  CNS-MCP-VERSION        PIC X(05)      VALUE 'v0.1'.
015700     02  CNS-SCHEMA-VERSION     PIC X(15)      VALUE
015800            'portfolio_v1'.
015900 01  WKS-TABLA-HEX.
016000     02  FILLER                 PIC X(01) VALUE '0'.
016100     02  FILLER                 PIC X(01) VALUE '1'.
016200     02  FILLER                 PIC X(01) VALUE '2'.
016300     02  FILLER                 PIC X(01) VALUE '3'.
016400     02  FILLER                 PIC X(01) VALUE '4'.
016500     02  FILLER                 PIC X(01) VALUE '5'.
016600     02  FILLER                 PIC X(01) VALUE '6'.
016700     02  FILLER                 PIC X(01) VALUE '7'.
016800     02  FILLER                 PIC X(01) VALUE '8'.
016900     02  FILLER                 PIC X(01) VALUE '9'.
017000     02  FILLER                 PIC X(01) VALUE 'A'.
017100     02  FILLER                 PIC X(01) VALUE 'B'.
017200     02  FILLER                 PIC X(01) VALUE 'C'.
017300     02  FILLER                 PIC X(01) VALUE 'D'.
017400     02  FILLER                 PIC X(01) VALUE 'E'.
017500     02  FILLER                 PIC X(01) VALUE 'F'.
017600 01  WKS-DIGITOS-HEX REDEFINES WKS-TABLA-HEX.
017700     02  DIGITO-HEX             PIC X(01) OCCURS 16 TIMES.
