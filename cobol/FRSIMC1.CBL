000100******************************************************************
000200* FECHA       : 22/06/1991                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRSIMC1                                          *
000600* TIPO        : SUBRUTINA DE BATCH (CALLED)                      *
000700* DESCRIPCION : CALCULA RETORNO ESPERADO Y VOLATILIDAD DE UN     *
000800*             : PORTAFOLIO COMO PROMEDIO PONDERADO DE LAS        *
000900*             : CONSTANTES POR CLASE DE ACTIVO, REUTILIZANDO LA  *
001000*             : LOGICA DE PRORRATEO DE INTERESES POR SALDO.      *
001100* ARCHIVOS    : NINGUNO (SUBRUTINA SIN E/S PROPIA)               *
001200* ACCION (ES) : CALCULO DE SIMULACION                            *
001300* PROGRAMA(S) : LLAMADA POR FRPLAN01, FRSIM01 Y FRRNK01          *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 331242                                           *
001600* NOMBRE      : MOTOR DE SIMULACION DE PORTAFOLIO                *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    22/06/1991 RCV  SOL-00690 CREACION - PRORRATEO DE INTERES   *
002100*    14/02/1995 JAM  SOL-01280 SE AGREGA TASA PREFERENCIAL       *
002200*    02/12/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002300*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002400*    25/05/2009 PEDR SOL-03014 REDONDEO A UN DECIMAL EN TASAS    *
002500*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: LA RUTINA SE  *
002600*                    REUTILIZA COMO MOTOR DE SIMULACION DE       *
002700*                    PORTAFOLIOS DEL SISTEMA FOLIORANK           *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    FRSIMC1.
003100 AUTHOR.        R. CASTELLANOS.
003200 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.  22/06/1991.
003400 DATE-COMPILED. 10/01/2026.
003500 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*               C A M P O S    D E    T R A B A J O              *
004400******************************************************************
004500 01  WKS-CAMPOS-DE-TRABAJO.
004600     02  WKS-PROGRAMA           PIC X(08) VALUE 'FRSIMC1'.
004700     02  WKS-I                  PIC 9(02) COMP VALUE ZEROS.
004800     02  WKS-PESO-EQ            PIC 9(03) COMP VALUE ZEROS.
004900     02  WKS-PESO-BD            PIC 9(03) COMP VALUE ZEROS.
005000     02  WKS-PESO-CH            PIC 9(03) COMP VALUE ZEROS.
005100     02  WKS-CONTADOR-EQ        PIC 9(03) COMP VALUE ZEROS.
005200     02  WKS-CONTADOR-BD        PIC 9(03) COMP VALUE ZEROS.
005300     02  WKS-CONTADOR-CH        PIC 9(03) COMP VALUE ZEROS.
005400     02  WKS-CLASE-MIN          PIC X(20) VALUE SPACES.
005500     02  WKS-CLASE-CARACTERES REDEFINES WKS-CLASE-MIN.
005600       03  WKS-CLASE-CAR          PIC X(01)
005700                      OCCURS 20 TIMES.
005800     02  WKS-RETORNO-ACUM       PIC S9(05)V9(1) COMP-3
005900                                          VALUE ZEROS.
006000     02  WKS-VOLAT-ACUM         PIC S9(05)V9(1) COMP-3
006100                                          VALUE ZEROS.
006200 01  WKS-ACUMULADORES-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
006300     02  FILLER                 PIC X(08).
006400     02  FILLER                 PIC 9(02) COMP.
006500     02  FILLER                 PIC 9(03) COMP OCCURS 6 TIMES.
006600     02  FILLER                 PIC X(20).
006700     02  FILLER                 PIC S9(05)V9(1) COMP-3
006800                                          OCCURS 2 TIMES.
006900******************************************************************
007000*          CONTADORES DE CLASIFICACION (DIAGNOSTICO)             *
007100******************************************************************
007200 01  WKS-DIAGNOSTICO-CLASIF.
007300     02  WKS-DIAG-EQ            PIC ZZ9.
007400     02  FILLER                 PIC X(01) VALUE SPACE.
007500     02  WKS-DIAG-BD            PIC ZZ9.
007600     02  FILLER                 PIC X(01) VALUE SPACE.
007700     02  WKS-DIAG-CH            PIC ZZ9.
007800 01  WKS-DIAGNOSTICO-R1 REDEFINES WKS-DIAGNOSTICO-CLASIF.
007900     02  FILLER                 PIC X(11).
008000 COPY FRCONST.
008100 LINKAGE SECTION.
008200 01  LK-PORTFOLIO.
008300     02  LK-PORTFOLIO-NAME      PIC X(40).
008400     02  LK-ALLOC-COUNT         PIC 9(02).
008500     02  LK-ALLOC-ENTRY OCCURS 5 TIMES.
008600         04  LK-ASSET-CLASS     PIC X(20).
008700         04  LK-WEIGHT          PIC 9(03).
008800     02  LK-RATIONALE           PIC X(160).
008900 01  LK-SIMRESULT.
009000     02  LK-SIM-PORTFOLIO-NAME  PIC X(40).
009100     02  LK-SIM-EXPECT-RETURN   PIC S9(03)V9(1).
009200     02  LK-SIM-VOLATILITY      PIC S9(03)V9(1).
009300     02  LK-SIM-TIME-HORIZON    PIC X(10).
009400     02  LK-SIM-SIM-VERSION     PIC X(05).
009500 PROCEDURE DIVISION USING LK-PORTFOLIO LK-SIMRESULT.
009600 000-PRINCIPAL SECTION.
009700     MOVE ZEROS                 TO WKS-PESO-EQ WKS-PESO-BD
009800                                    WKS-PESO-CH
009900     MOVE LK-PORTFOLIO-NAME     TO LK-SIM-PORTFOLIO-NAME
010000     MOVE SIM-TIME-HORIZON      TO LK-SIM-TIME-HORIZON
010100     MOVE SIM-VERSION-ACTUAL    TO LK-SIM-SIM-VERSION
010200     PERFORM 100-CLASIFICA-PESOS VARYING WKS-I FROM 1 BY 1
010300             UNTIL WKS-I > LK-ALLOC-COUNT
010400     MOVE WKS-PESO-EQ           TO WKS-DIAG-EQ
010500     MOVE WKS-PESO-BD           TO WKS-DIAG-BD
010600     MOVE WKS-PESO-CH           TO WKS-DIAG-CH
010700     PERFORM 200-CALCULA-RETORNO THRU 200-CALCULA-RETORNO-E
010800     PERFORM 300-CALCULA-VOLATILIDAD THRU 300-CALCULA-VOLAT-E
010900     GOBACK.
011000 000-PRINCIPAL-E. EXIT.
011100******************************************************************
011200*    100-CLASIFICA-PESOS : CLASIFICA CADA ASIGNACION EN SU       *
011300*    CUBETA (EQUITIES/BONDS/CASH) POR SUBCADENA DEL NOMBRE EN    *
011400*    MINUSCULAS.  LA ULTIMA COINCIDENCIA DE CADA CUBETA MANDA.   *
011500******************************************************************
011600 100-CLASIFICA-PESOS SECTION.
011700     MOVE LK-ASSET-CLASS(WKS-I) TO WKS-CLASE-MIN
011800     INSPECT WKS-CLASE-MIN CONVERTING
011900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
012000             'abcdefghijklmnopqrstuvwxyz'
012100     MOVE ZEROS                 TO WKS-CONTADOR-EQ
012200                                    WKS-CONTADOR-BD
012300                                    WKS-CONTADOR-CH
012400     INSPECT WKS-CLASE-MIN TALLYING WKS-CONTADOR-EQ
012500             FOR ALL 'equities'
012600     INSPECT WKS-CLASE-MIN TALLYING WKS-CONTADOR-BD
012700             FOR ALL 'bonds'
012800     INSPECT WKS-CLASE-MIN TALLYING WKS-CONTADOR-CH
012900             FOR ALL 'cash'
013000     IF WKS-CONTADOR-EQ > ZERO
013100        MOVE LK-WEIGHT(WKS-I)   TO WKS-PESO-EQ
013200     END-IF
013300     IF WKS-CONTADOR-BD > ZERO
013400        MOVE LK-WEIGHT(WKS-I)   TO WKS-PESO-BD
013500     END-IF
013600     IF WKS-CONTADOR-CH > ZERO
013700        MOVE LK-WEIGHT(WKS-I)   TO WKS-PESO-CH
013800     END-IF.
013900 100-CLASIFICA-PESOS-E. EXIT.
014000******************************************************************
014100*    200-CALCULA-RETORNO : RETORNO ESPERADO = PROMEDIO           *
014200*    PONDERADO DE LAS TASAS FIJAS POR CUBETA, REDONDEADO A       *
014300*    UN DECIMAL (MITAD-ARRIBA).                                  *
014400******************************************************************
014500 200-CALCULA-RETORNO SECTION.
014600     COMPUTE WKS-RETORNO-ACUM ROUNDED =
014700             (WKS-PESO-EQ * SIM-RETORNO-EQUITIES +
014800              WKS-PESO-BD * SIM-RETORNO-BONDS +
014900              WKS-PESO-CH * SIM-RETORNO-CASH) / 100
015000     MOVE WKS-RETORNO-ACUM      TO LK-SIM-EXPECT-RETURN.
015100 200-CALCULA-RETORNO-E. EXIT.
015200******************************************************************
015300*    300-CALCULA-VOLATILIDAD : VOLATILIDAD = PROMEDIO            *
015400*    PONDERADO DE LAS VOLATILIDADES FIJAS POR CUBETA,            *
015500*    REDONDEADO A UN DECIMAL (MITAD-ARRIBA).                     *
015600******************************************************************
015700 300-CALCULA-VOLATILIDAD SECTION.
015800     COMPUTE WKS-VOLAT-ACUM ROUNDED =
015900             (WKS-PESO-EQ * SIM-VOLAT-EQUITIES +
016000              WKS-PESO-BD * SIM-VOLAT-BONDS +
016100              WKS-PESO-CH * SIM-VOLAT-CASH) / 100
016200     MOVE WKS-VOLAT-ACUM        TO LK-SIM-VOLATILITY.
016300 300-CALCULA-VOLAT-E. EXIT.
016400
