000100******************************************************************
000200* FECHA       : 22/06/1991                                       *
000300* PROGRAMADOR : R. CASTELLANOS (RCV)                             *
000400* APLICACION  : FOLIORANK - PLANEACION/SIMULACION PORTAFOLIOS    *
000500* PROGRAMA    : FRSIM01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS PORTAFOLIOS GRABADOS POR EL PLANEADOR,   *
000800*             : LOS VALIDA Y CORRE LA SIMULACION DE RETORNO Y    *
000900*             : VOLATILIDAD, GRABANDO UN REGISTRO DE RESULTADO   *
001000*             : POR CADA PORTAFOLIO VALIDO.                      *
001100* ARCHIVOS    : PORTFOLIO=E,SIMRESULT=S                          *
001200* ACCION (ES) : S=SIMULA PORTAFOLIOS                             *
001300* PROGRAMA(S) : FRVALC1, FRSIMC1                                 *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: 331246                                           *
001600* NOMBRE      : SIMULADOR BATCH DE PORTAFOLIOS FOLIORANK          *
001700* DESCRIPCION : MANTENIMIENTO                                    *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    22/06/1991 RCV  SOL-00691 CREACION - PRORRATEO NOCTURNO DE  *
002100*                    INTERESES DESDE EL MAESTRO DE SALDOS        *
002200*    14/02/1995 JAM  SOL-01281 SE AGREGA TASA PREFERENCIAL EN    *
002300*                    EL CALCULO DIARIO                           *
002400*    02/12/1998 EEDR Y2K-0078 REVISION GENERAL PRE-MILENIO,      *
002500*                    NO SE ENCONTRARON CAMPOS DE FECHA AFECTADOS *
002600*    25/05/2009 PEDR SOL-03015 SE DESCARTAN SALDOS QUE NO CUADRAN*
002700*                    ANTES DE PRORRATEAR                        *
002800*    10/01/2026 PEDR TKT-55012 RECONVERSION TOTAL: EL PROGRAMA   *
002900*                    SE REUTILIZA COMO SIMULADOR BATCH DE        *
003000*                    PORTAFOLIOS DEL MOTOR FOLIORANK             *
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    FRSIM01.
003400 AUTHOR.        R. CASTELLANOS.
003500 INSTALLATION.  BANCO - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  22/06/1991.
003700 DATE-COMPILED. 10/01/2026.
003800 SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO DEL BANCO.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PORTFOLIO ASSIGN  TO PORTFOLIO
004600            ORGANIZATION      IS SEQUENTIAL
004700            FILE STATUS       IS FS-PORTFOLIO
004800                                  FSE-PORTFOLIO.
004900     SELECT SIMRESULT ASSIGN  TO SIMRESULT
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS FS-SIMRESULT
005200                                  FSE-SIMRESULT.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*1 -->PORTAFOLIOS GENERADOS POR EL PLANEADOR
005600 FD  PORTFOLIO.
005700     COPY FRPORT.
005800*2 -->RESULTADOS DE SIMULACION POR PORTAFOLIO VALIDO
005900 FD  SIMRESULT.
006000     COPY FRSIMR.
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300*               C A M P O S    D E    T R A B A J O              *
006400******************************************************************
006500 01  WKS-CAMPOS-DE-TRABAJO.
006600     02  WKS-PROGRAMA-T         PIC X(08) VALUE 'FRSIM01'.
006700     02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZEROS.
006800         88  WKS-END-PORTFOLIO             VALUE 1.
006900     02  WKS-MASK               PIC ZZZ,ZZZ,ZZ9.
007000******************************************************************
007100*        C O N T A D O R E S   E S T A D I S T I C A S           *
007200******************************************************************
007300     02  WKS-LEIDOS             PIC 9(07) COMP VALUE ZEROS.
007400     02  WKS-SIMULADOS          PIC 9(07) COMP VALUE ZEROS.
007500     02  WKS-RECHAZADOS         PIC 9(07) COMP VALUE ZEROS.
007600 01  WKS-CONTADORES-R1 REDEFINES WKS-CAMPOS-DE-TRABAJO.
007700     02  FILLER                 PIC X(07).
007800     02  FILLER                 PIC 9(01) COMP.
007900     02  FILLER                 PIC ZZZ,ZZZ,ZZ9.
008000     02  FILLER                 PIC 9(07) COMP OCCURS 3 TIMES.
008100******************************************************************
008200*          AREA DE TRABAJO DEL PORTAFOLIO LEIDO                  *
008300******************************************************************
008400 01  WKS-SIM-PORTFOLIO.
008500     02  WKS-SIM-PORT-NAME       PIC X(40).
008600     02  WKS-SIM-PORT-NAME-CAR REDEFINES
008700                WKS-SIM-PORT-NAME.
008800         04  WKS-SIM-PORT-NAME-CH PIC X(01)
008900                      OCCURS 40 TIMES.
009000     02  WKS-SIM-ALLOC-COUNT     PIC 9(02).
009100     02  WKS-SIM-ALLOC-ENTRY OCCURS 5 TIMES.
009200         04  WKS-SIM-ASSET-CLASS PIC X(20).
009300         04  WKS-SIM-WEIGHT      PIC 9(03).
009400     02  WKS-SIM-RATIONALE       PIC X(160).
009500 01  WKS-SIM-PORT-R1 REDEFINES WKS-SIM-PORTFOLIO.
009600     02  FILLER                 PIC X(42).
009700     02  FILLER                 PIC X(115).
009800     02  FILLER                 PIC X(160).
009900******************************************************************
010000*          RESULTADO DE LA VALIDACION (FRVALC1)                  *
010100******************************************************************
010200 01  WKS-VAL-RESULTADO.
010300     02  WKS-VAL-VALIDO         PIC X(01).
010400         88  WKS-VAL-ES-VALIDO             VALUE 'S'.
010500         88  WKS-VAL-NO-ES-VALIDO          VALUE 'N'.
010600     02  WKS-VAL-MENSAJE        PIC X(40).
010700******************************************************************
010800*          RESULTADO DE LA SIMULACION (FRSIMC1)                  *
010900******************************************************************
011000 01  WKS-SIM-RESULTADO.
011100     02  WKS-SIMR-PORT-NAME      PIC X(40).
011200     02  WKS-SIMR-RETURN         PIC S9(03)V9(1).
011300     02  WKS-SIMR-VOLATILITY     PIC S9(03)V9(1).
011400     02  WKS-SIMR-HORIZON        PIC X(10).
011500     02  WKS-SIMR-VERSION        PIC X(05).
011600 COPY FRSTAT.
011700 LINKAGE SECTION.
011800 PROCEDURE DIVISION.
011900 000-PRINCIPAL SECTION.
012000     PERFORM 100-ABRIR-ARCHIVOS
012100     PERFORM 200-SIMULAR-PORTAFOLIO UNTIL WKS-END-PORTFOLIO
012200     PERFORM 300-ESTADISTICAS
012300     PERFORM 900-CERRAR-ARCHIVOS
012400     STOP RUN.
012500 000-PRINCIPAL-E. EXIT.
012600******************************************************************
012700*    100-ABRIR-ARCHIVOS : ABRE LOS DOS ARCHIVOS DEL CICLO DE      *
012800*    SIMULACION Y POSICIONA EL PRIMER REGISTRO DE ENTRADA.        *
012900******************************************************************
013000 100-ABRIR-ARCHIVOS SECTION.
013100     MOVE WKS-PROGRAMA-T        TO PROGRAMA
013200     OPEN INPUT  PORTFOLIO
013300          OUTPUT SIMRESULT
013400     IF FS-PORTFOLIO NOT EQUAL 0
013500        MOVE 'OPEN'             TO ACCION
013600        MOVE SPACES             TO LLAVE
013700        MOVE 'PORTFOLIO'        TO ARCHIVO
013800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
013900                               FS-PORTFOLIO, FSE-PORTFOLIO
014000        DISPLAY '>>> ERROR AL ABRIR PORTFOLIO <<<' UPON CONSOLE
014100        MOVE  91                TO RETURN-CODE
014200        STOP RUN
014300     END-IF
014400     IF FS-SIMRESULT NOT EQUAL 0
014500        MOVE 'OPEN'             TO ACCION
014600        MOVE SPACES             TO LLAVE
014700        MOVE 'SIMRESULT'        TO ARCHIVO
014800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014900                               FS-SIMRESULT, FSE-SIMRESULT
015000        DISPLAY '>>> ERROR AL ABRIR SIMRESULT <<<' UPON CONSOLE
015100        MOVE  91                TO RETURN-CODE
015200        STOP RUN
015300     END-IF
015400     PERFORM 110-LEER-PORTFOLIO.
015500 100-ABRIR-ARCHIVOS-E. EXIT.
015600
015700 110-LEER-PORTFOLIO SECTION.
015800     READ PORTFOLIO
015900          AT END
016000             SET WKS-END-PORTFOLIO TO TRUE
016100     END-READ.
016200 110-LEER-PORTFOLIO-E. EXIT.
016300******************************************************************
016400*    200-SIMULAR-PORTAFOLIO : VALIDA EL PORTAFOLIO LEIDO, Y SI    *
016500*    ES VALIDO CORRE LA SIMULACION Y GRABA SU RESULTADO; SI NO,   *
016600*    LO RECHAZA SIN SIMULAR.  LUEGO LEE EL SIGUIENTE REGISTRO.    *
016700******************************************************************
016800 200-SIMULAR-PORTAFOLIO SECTION.
016900     ADD 1                      TO WKS-LEIDOS
017000     MOVE PRT-PORTFOLIO-NAME    TO WKS-SIM-PORT-NAME
017100     MOVE PRT-ALLOC-COUNT       TO WKS-SIM-ALLOC-COUNT
017200     MOVE PRT-ASSET-CLASS(1)    TO WKS-SIM-ASSET-CLASS(1)
017300     MOVE PRT-WEIGHT(1)         TO WKS-SIM-WEIGHT(1)
017400     MOVE PRT-ASSET-CLASS(2)    TO WKS-SIM-ASSET-CLASS(2)
017500     MOVE PRT-WEIGHT(2)         TO WKS-SIM-WEIGHT(2)
017600     MOVE PRT-ASSET-CLASS(3)    TO WKS-SIM-ASSET-CLASS(3)
017700     MOVE PRT-WEIGHT(3)         TO WKS-SIM-WEIGHT(3)
017800     MOVE PRT-ASSET-CLASS(4)    TO WKS-SIM-ASSET-CLASS(4)
017900     MOVE PRT-WEIGHT(4)         TO WKS-SIM-WEIGHT(4)
018000     MOVE PRT-ASSET-CLASS(5)    TO WKS-SIM-ASSET-CLASS(5)
018100     MOVE PRT-WEIGHT(5)         TO WKS-SIM-WEIGHT(5)
018200     MOVE PRT-RATIONALE         TO WKS-SIM-RATIONALE
018300     CALL 'FRVALC1' USING WKS-SIM-PORTFOLIO WKS-VAL-RESULTADO
018400     IF WKS-VAL-NO-ES-VALIDO
018500        ADD 1                   TO WKS-RECHAZADOS
018600        DISPLAY 'RECHAZADO ' PRT-PORTFOLIO-ID ' - '
018700                WKS-VAL-MENSAJE
018800        PERFORM 110-LEER-PORTFOLIO
018900        GO TO 200-SIMULAR-PORTAFOLIO-E
019000     END-IF
019100     CALL 'FRSIMC1' USING WKS-SIM-PORTFOLIO WKS-SIM-RESULTADO
019200     PERFORM 210-ESCRIBIR-RESULTADO THRU 210-ESCRIBIR-RESULTADO-E
019300     ADD 1                      TO WKS-SIMULADOS
019400     PERFORM 110-LEER-PORTFOLIO.
019500 200-SIMULAR-PORTAFOLIO-E. EXIT.
019600******************************************************************
019700*    210-ESCRIBIR-RESULTADO : GRABA EL RESULTADO DE SIMULACION    *
019800*    DEL PORTAFOLIO VALIDADO.                                     *
019900******************************************************************
020000 210-ESCRIBIR-RESULTADO SECTION.
020100     MOVE PRT-PORTFOLIO-ID      TO SIM-PORTFOLIO-ID
020200     MOVE WKS-SIMR-PORT-NAME    TO SIM-PORTFOLIO-NAME
020300     MOVE WKS-SIMR-RETURN       TO SIM-EXPECTED-RETURN
020400     MOVE WKS-SIMR-VOLATILITY   TO SIM-VOLATILITY
020500     MOVE WKS-SIMR-HORIZON      TO SIM-TIME-HORIZON
020600     MOVE WKS-SIMR-VERSION      TO SIM-SIM-VERSION
020700     WRITE REG-SIMRESULT
020800     IF FS-SIMRESULT NOT EQUAL 0
020900        MOVE 'WRITE'            TO ACCION
021000        MOVE SIM-PORTFOLIO-ID   TO LLAVE
021100        MOVE 'SIMRESULT'        TO ARCHIVO
021200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021300                               FS-SIMRESULT, FSE-SIMRESULT
021400     END-IF.
021500 210-ESCRIBIR-RESULTADO-E. EXIT.
021600******************************************************************
021700*    300-ESTADISTICAS : IMPRIME LOS TOTALES DE CONTROL DEL        *
021800*    CICLO DE SIMULACION.                                         *
021900******************************************************************
022000 300-ESTADISTICAS SECTION.
022100     DISPLAY '*****************************************'
022200     DISPLAY '*          E S T A D I S T I C A S       *'
022300     DISPLAY '*****************************************'
022400     MOVE WKS-LEIDOS            TO WKS-MASK
022500     DISPLAY 'PORTAFOLIOS LEIDOS          : ' WKS-MASK
022600     MOVE WKS-SIMULADOS         TO WKS-MASK
022700     DISPLAY 'PORTAFOLIOS SIMULADOS       : ' WKS-MASK
022800     MOVE WKS-RECHAZADOS        TO WKS-MASK
022900     DISPLAY 'PORTAFOLIOS RECHAZADOS      : ' WKS-MASK.
023000 300-ESTADISTICAS-E. EXIT.
023100
023200 900-CERRAR-ARCHIVOS SECTION.
023300     CLOSE PORTFOLIO, SIMRESULT.
023400 900-CERRAR-ARCHIVOS-E. EXIT.
023500
